000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.        STKMNT01.                                         
000300     AUTHOR.            DELBERT OYELARAN.                                 
000400     INSTALLATION.      LINDQUIST DIVISION - INVENTORY CONTROL.           
000500     DATE-WRITTEN.      06/02/91.                                         
000600     DATE-COMPILED.                                                       
000700     SECURITY.          COMPANY CONFIDENTIAL - INVENTORY DATA.            
000800                                                                          
000900*****************************************************************         
001000* THIS PROGRAM POSTS EVERY INVOICE-PRODUCT MOVEMENT LINE TO THE *         
001100* PRODUCT MASTER, THEN CHECKS EACH INVOICE'S TOUCHED PRODUCTS   *         
001200* FOR A LOW-STOCK CONDITION.  A NORMAL (NON-CANCELLED) INVOICE  *         
001300* LINE DECREASES ON-HAND QUANTITY; A CANCELLED INVOICE LINE IS  *         
001400* TREATED AS A REVERSAL AND INCREASES ON-HAND QUANTITY BACK.    *         
001500* SEE PARA 2100-VALIDATION FOR THE INCREASE/DECREASE TEST.      *         
001600*                                                                *        
001700* A DECREASE THAT WOULD DRIVE ON-HAND BELOW ZERO IS REJECTED    *         
001800* WHOLE - NO PARTIAL POST - AND LOGGED TO THE ALERT LISTING     *         
001900* RATHER THAN APPLIED.  THE PRODUCT MASTER HAS NO RELATIVE KEY  *         
002000* ON THIS SHOP'S EQUIPMENT SO IT IS LOADED WHOLE INTO A TABLE   *         
002100* AT START-UP, UPDATED IN PLACE, AND REWRITTEN WHOLE AT CLOSE.  *         
002200*                                                                *        
002300* CHANGE LOG                                                    *         
002400* 06/02/91 DO PR-1155 INITIAL WRITE OF PROGRAM.                *          
002500* 09/14/91 DO PR-1177 ADDED PRODUCT TABLE LOAD - MASTER WAS    *          
002600*              BEING RE-READ ONCE PER MOVEMENT, TOO SLOW.       *         
002700* 03/03/93 DO PR-1266 LOW STOCK NAMES NOW LISTED COMMA         *          
002800*              SEPARATED ON ONE ALERT LINE PER INVOICE.         *         
002900* 10/11/94 JT  PR-1330 REJECTED MOVEMENTS NOW PRINT TO THE     *          
003000*              ALERT LISTING INSTEAD OF JUST BUMPING A COUNT.   *         
003100* 06/20/96 KD  PR-1398 INCREASED PRODUCT TABLE SIZE TO 1500 -  *          
003200*              CATALOG GREW PAST THE OLD 800 ENTRY LIMIT.       *         
003300* 01/06/99 KD  PR-1471 Y2K FIX - INVOICE DATE COMPARE NOW      *          
003400*              FOUR DIGIT YEAR THROUGHOUT; VERIFIED CLEAN.      *         
003500* 07/19/01 MW  PR-1499 INCREASE MOVEMENTS (CANCELLATIONS) NO   *          
003600*              LONGER COUNTED AGAINST THE LOW STOCK ALERT.      *         
003700* 11/02/04 MW  PR-1540 ADDED MASTER RECORD COUNT TO GRAND      *          
003800*              TOTAL LINE - REQUESTED BY INVENTORY SUPERVISOR.  *         
003900* 04/08/09 RH  PR-1587 BACKED OUT PR-1499 - AUDIT FOUND A      *          
004000*              CANCELLED LINE CAN STILL LEAVE A PRODUCT BELOW  *          
004100*              ITS LOW LIMIT (THE ORIGINAL DECREASE THAT IT IS  *         
004200*              REVERSING MAY NEVER HAVE POSTED).  EVERY PRODUCT *         
004300*              TOUCHED ON THE INVOICE IS ALERT-CHECKED AGAIN,  *          
004400*              REGARDLESS OF MOVEMENT DIRECTION.                *         
004500* 06/14/09 RH  PR-1591 A REJECTED DECREASE (WOULD GO BELOW     *          
004600*              ZERO) NO LONGER SKIPS THE LOW STOCK ALERT FOR   *          
004700*              ITS PRODUCT - THE ON-HAND FIGURE THAT MADE US   *          
004800*              REJECT THE LINE CAN ITSELF BE UNDER THE LOW     *          
004900*              LIMIT AND STILL NEEDS TO BE FLAGGED.             *         
005000*****************************************************************         
005100                                                                          
005200     ENVIRONMENT DIVISION.                                                
005300     CONFIGURATION SECTION.                                               
005400     SPECIAL-NAMES.                                                       
005500         C01 IS TOP-OF-FORM.                                              
005600                                                                          
005700     INPUT-OUTPUT SECTION.                                                
005800     FILE-CONTROL.                                                        
005900                                                                          
006000         SELECT PRODUCT-MASTER-IN                                         
006100             ASSIGN TO PRODIN                                             
006200             ORGANIZATION IS LINE SEQUENTIAL.                             
006300                                                                          
006400         SELECT PRODUCT-MASTER-OUT                                        
006500             ASSIGN TO PRODOUT                                            
006600             ORGANIZATION IS LINE SEQUENTIAL.                             
006700                                                                          
006800         SELECT INVOICE-MASTER                                            
006900             ASSIGN TO INVOICE                                            
007000             ORGANIZATION IS LINE SEQUENTIAL.                             
007100                                                                          
007200         SELECT MOVEMENT-IN                                               
007300             ASSIGN TO INVPROD                                            
007400             ORGANIZATION IS LINE SEQUENTIAL.                             
007500                                                                          
007600         SELECT PRTOUT                                                    
007700             ASSIGN TO STKPRT                                             
007800             ORGANIZATION IS RECORD SEQUENTIAL.                           
007900                                                                          
008000         SELECT PRTOUTERR                                                 
008100             ASSIGN TO STKALT                                             
008200             ORGANIZATION IS RECORD SEQUENTIAL.                           
008300                                                                          
008400     DATA DIVISION.                                                       
008500     FILE SECTION.                                                        
008600                                                                          
008700     FD  PRODUCT-MASTER-IN                                                
008800         LABEL RECORD IS STANDARD                                         
008900         DATA RECORD IS PRODUCT-RECORD.                                   
009000                                                                          
009100     COPY PRODREC.                                                        
009200                                                                          
009300     FD  PRODUCT-MASTER-OUT                                               
009400         LABEL RECORD IS STANDARD                                         
009500         DATA RECORD IS PRODUCT-RECORD-OUT.                               
009600                                                                          
009700     01  PRODUCT-RECORD-OUT      PIC X(85).                               
009800                                                                          
009900     FD  INVOICE-MASTER                                                   
010000         LABEL RECORD IS STANDARD                                         
010100         DATA RECORD IS INVOICE-RECORD.                                   
010200                                                                          
010300     COPY INVHREC.                                                        
010400                                                                          
010500     FD  MOVEMENT-IN                                                      
010600         LABEL RECORD IS STANDARD                                         
010700         DATA RECORD IS INVOICE-PRODUCT-RECORD.                           
010800                                                                          
010900     COPY INVDREC.                                                        
011000                                                                          
011100     FD  PRTOUT                                                           
011200         LABEL RECORD IS OMITTED                                          
011300         RECORD CONTAINS 132 CHARACTERS                                   
011400         LINAGE IS 60 WITH FOOTING AT 55                                  
011500         DATA RECORD IS PRTLINE.                                          
011600                                                                          
011700     01  PRTLINE                 PIC X(132).                              
011800                                                                          
011900     FD  PRTOUTERR                                                        
012000         LABEL RECORD IS OMITTED                                          
012100         RECORD CONTAINS 132 CHARACTERS                                   
012200         LINAGE IS 60 WITH FOOTING AT 55                                  
012300         DATA RECORD IS ERRLINE.                                          
012400                                                                          
012500     01  ERRLINE                 PIC X(132).                              
012600                                                                          
012700     WORKING-STORAGE SECTION.                                             
012800     01  WORK-AREA.                                                       
012900         05  C-PCTR              PIC 99     COMP VALUE ZERO.              
013000         05  C-ECTR              PIC 99     COMP VALUE ZERO.              
013100         05  C-PROD-CTR          PIC 9(5)   COMP VALUE ZERO.              
013200         05  C-INV-CTR           PIC 9(5)   COMP VALUE ZERO.              
013300         05  C-MOVE-CTR          PIC 9(7)   COMP VALUE ZERO.              
013400         05  C-REJ-CTR           PIC 9(7)   COMP VALUE ZERO.              
013500         05  C-ALERT-CTR         PIC 9(7)   COMP VALUE ZERO.              
013600         05  C-SUB               PIC 9(5)   COMP VALUE ZERO.              
013700         05  C-PROD-SUB          PIC 9(5)   COMP VALUE ZERO.              
013800         05  MORE-RECS           PIC XXX         VALUE "YES".             
013900         05  FILLER              PIC X.                                   
014000                                                                          
014100*    STANDALONE COUNTERS - NOT PART OF WORK-AREA SO EACH CAN BE           
014200*    RESET ON ITS OWN WITHOUT DISTURBING THE REST OF THE GROUP.           
014300     77  C-TCH-SUB                PIC 99     COMP VALUE ZERO.             
014400     77  WS-NEW-QTY               PIC S9(9)  COMP VALUE ZERO.             
014500                                                                          
014600*    ERR-SWITCH IS SET BY 2100-VALIDATION WHEN A DECREASE WOULD           
014700*    DRIVE ON-HAND BELOW ZERO - THE MOVEMENT IS THEN REJECTED.            
014800     01  ERR-SWITCH               PIC X     VALUE "N".                    
014900         88  MOVEMENT-REJECTED    VALUE "Y".                              
015000         88  MOVEMENT-OK          VALUE "N".                              
015100                                                                          
015200*    HOLD FIELD FOR THE INVOICE-ID CONTROL BREAK THAT DRIVES              
015300*    THE PER-INVOICE LOW STOCK ALERT CHECK.                               
015400     01  H-INVOICE-ID             PIC 9(9)  VALUE ZERO.                   
015500                                                                          
015600     01  WS-FOUND-SWITCH          PIC X     VALUE "N".                    
015700         88  ENTRY-FOUND          VALUE "Y".                              
015800         88  ENTRY-NOT-FOUND      VALUE "N".                              
015900                                                                          
016000*    LIST OF PRODUCT-TABLE SUBSCRIPTS TOUCHED BY THE CURRENT              
016100*    INVOICE, BUILT WHILE READING ITS MOVEMENT LINES AND WALKED           
016200*    BY 2600-ALERT-CHECK WHEN THE INVOICE-ID BREAKS.                      
016300     01  TOUCHED-PRODUCTS.                                                
016400         05  TOUCHED-SUB-ENT      PIC 9(5) COMP OCCURS 50 TIMES.          
016500                                                                          
016600*    ALERT MESSAGE ASSEMBLY AREA - COMMA SEPARATED PRODUCT NAMES.         
016700     01  WS-ALERT-MSG.                                                    
016800         05  WS-ALERT-TEXT        PIC X(120) VALUE SPACES.                
016900         05  FILLER               PIC X(12).                              
017000     77  WS-ALERT-PTR             PIC 9(3)   COMP VALUE 1.                
017100                                                                          
017200*    PRODUCT TABLE - WHOLE MASTER HELD IN CORE FOR THE RUN.               
017300*    ALSO REDEFINED SO THE LOW-LIMIT COLUMN CAN BE SCANNED AS A           
017400*    STRAIGHT NUMERIC ARRAY BY THE LOW-STOCK CHECK PARAGRAPH.             
017500     01  PRODUCT-TABLE.                                                   
017600         05  PROD-ENT OCCURS 1500 TIMES.                                  
017700             10  T-PROD-ID        PIC 9(9).                               
017800             10  T-PROD-NAME      PIC X(40).                              
017900             10  T-PROD-CATEGORY  PIC 9(9).                               
018000             10  T-PROD-COMPANY   PIC 9(9).                               
018100             10  T-PROD-QTY       PIC S9(7) COMP.                         
018200             10  T-PROD-LOW-LIM   PIC S9(7) COMP.                         
018300     01  PRODUCT-TABLE-LIMITS REDEFINES PRODUCT-TABLE.                    
018400         05  LIM-ENT OCCURS 1500 TIMES.                                   
018500             10  FILLER           PIC X(61).                              
018600             10  LIM-QTY          PIC S9(7) COMP.                         
018700             10  LIM-LOW-LIM      PIC S9(7) COMP.                         
018800                                                                          
018900*    INVOICE STATUS TABLE - HELD IN CORE SO EVERY MOVEMENT LINE           
019000*    CAN BE JOINED TO ITS OWNING INVOICE'S STATUS WITHOUT A               
019100*    SECOND PASS OF THE INVOICE MASTER.                                   
019200     01  INVOICE-TABLE.                                                   
019300         05  INV-ENT OCCURS 3000 TIMES.                                   
019400             10  T-INV-ID         PIC 9(9).                               
019500             10  T-INV-STATUS     PIC X(18).                              
019600             10  T-INV-COMPANY    PIC 9(9).                               
019700                                                                          
019800*    FLAT ONE-BYTE VIEW OF THE STATUS COLUMN SO THE CANCELLED             
019900*    TEST IN 2100-VALIDATION DOES NOT HAVE TO COMPARE THE WHOLE           
020000*    18-BYTE STATUS TEXT ON EVERY MOVEMENT LINE.                          
020100     01  INVOICE-TABLE-FLAG REDEFINES INVOICE-TABLE.                      
020200         05  FLG-ENT OCCURS 3000 TIMES.                                   
020300             10  FLG-ID           PIC 9(9).                               
020400             10  FLG-CANCEL-CHAR  PIC X.                                  
020500             10  FILLER           PIC X(17).                              
020600             10  FLG-COMPANY      PIC 9(9).                               
020700                                                                          
020800     01  COMPANY-TITLE.                                                   
020900         05  FILLER               PIC X(6)  VALUE "DATE:".                
021000         05  O-MONTH               PIC 99.                                
021100         05  FILLER               PIC X     VALUE "/".                    
021200         05  O-DAY                 PIC 99.                                
021300         05  FILLER               PIC X     VALUE "/".                    
021400         05  O-YEAR                PIC 9(4).                              
021500         05  FILLER               PIC X(28) VALUE SPACES.                 
021600         05  FILLER               PIC X(37) VALUE                         
021700             'STOCK MOVEMENT AND ALERT LISTING    '.                      
021800         05  FILLER               PIC X(31) VALUE SPACES.                 
021900         05  FILLER               PIC X(6)  VALUE "PAGE:".                
022000         05  O-PCTR                PIC Z9.                                
022100                                                                          
022200     01  ERR-TITLE.                                                       
022300         05  FILLER               PIC X(6)  VALUE "DATE:".                
022400         05  E-MONTH               PIC 99.                                
022500         05  FILLER               PIC X     VALUE "/".                    
022600         05  E-DAY                 PIC 99.                                
022700         05  FILLER               PIC X     VALUE "/".                    
022800         05  E-YEAR                PIC 9(4).                              
022900         05  FILLER               PIC X(28) VALUE SPACES.                 
023000         05  FILLER               PIC X(37) VALUE                         
023100             'REJECTED MOVEMENT AND ALERT LOG     '.                      
023200         05  FILLER               PIC X(31) VALUE SPACES.                 
023300         05  FILLER               PIC X(6)  VALUE "PAGE:".                
023400         05  E-PCTR                PIC Z9.                                
023500                                                                          
023600     01  COLUMN-HEADING-1.                                                
023700         05  FILLER               PIC X(7)  VALUE 'INVOICE'.              
023800         05  FILLER               PIC X(6)  VALUE SPACES.                 
023900         05  FILLER               PIC X(7)  VALUE 'PRODUCT'.              
024000         05  FILLER               PIC X(9)  VALUE SPACES.                 
024100         05  FILLER               PIC X(4)  VALUE 'MOVE'.                 
024200         05  FILLER               PIC X(9)  VALUE SPACES.                 
024300         05  FILLER               PIC X(3)  VALUE 'QTY'.                  
024400         05  FILLER               PIC X(9)  VALUE SPACES.                 
024500         05  FILLER               PIC X(7)  VALUE 'ON HAND'.              
024600                                                                          
024700     01  DETAIL-LINE.                                                     
024800         05  O-INVOICE-ID          PIC 9(9).                              
024900         05  FILLER               PIC X(4) VALUE SPACES.                  
025000         05  O-PRODUCT-ID          PIC 9(9).                              
025100         05  FILLER               PIC X(6) VALUE SPACES.                  
025200         05  O-MOVE-TYPE           PIC X(8).                              
025300         05  FILLER               PIC X(5) VALUE SPACES.                  
025400         05  O-MOVE-QTY            PIC ZZZ,ZZ9.                           
025500         05  FILLER               PIC X(5) VALUE SPACES.                  
025600         05  O-ON-HAND             PIC ZZZ,ZZ9.                           
025700         05  FILLER               PIC X(50) VALUE SPACES.                 
025800                                                                          
025900     01  REJECT-LINE.                                                     
026000         05  FILLER               PIC X(9)  VALUE 'REJECTED '.            
026100         05  R-INVOICE-ID          PIC 9(9).                              
026200         05  FILLER               PIC X(4) VALUE SPACES.                  
026300         05  R-PRODUCT-ID          PIC 9(9).                              
026400         05  FILLER               PIC X(4) VALUE SPACES.                  
026500         05  FILLER               PIC X(20) VALUE                         
026600             'DECREASE BELOW ZERO '.                                      
026700         05  FILLER               PIC X(64) VALUE SPACES.                 
026800                                                                          
026900     01  ALERT-LINE.                                                      
027000         05  FILLER               PIC X(9)  VALUE 'LOW STOCK'.            
027100         05  FILLER               PIC X(2) VALUE SPACES.                  
027200         05  A-INVOICE-ID          PIC 9(9).                              
027300         05  FILLER               PIC X(2) VALUE SPACES.                  
027400         05  A-ALERT-TEXT          PIC X(110).                            
027500                                                                          
027600     01  COTOTAL-LINE.                                                    
027700         05  FILLER               PIC X(4) VALUE SPACES.                  
027800         05  FILLER               PIC X(24) VALUE                         
027900             'PRODUCT MASTER ENTRIES:'.                                   
028000         05  O-CT-PROD-CTR         PIC ZZZ,ZZ9.                           
028100         05  FILLER               PIC X(6) VALUE SPACES.                  
028200         05  FILLER               PIC X(19) VALUE                         
028300             'MOVEMENTS APPLIED:'.                                        
028400         05  O-CT-MOVE-CTR         PIC ZZZ,ZZ9.                           
028500         05  FILLER               PIC X(6) VALUE SPACES.                  
028600         05  FILLER               PIC X(10) VALUE 'REJECTED:'.            
028700         05  O-CT-REJ-CTR          PIC ZZZ,ZZ9.                           
028800         05  FILLER               PIC X(6) VALUE SPACES.                  
028900         05  FILLER               PIC X(8) VALUE 'ALERTS:'.               
029000         05  O-CT-ALERT-CTR        PIC ZZZ,ZZ9.                           
029100         05  FILLER               PIC X(24) VALUE SPACES.                 
029200                                                                          
029300     01  BLANK-LINE.                                                      
029400         05  FILLER               PIC X(132) VALUE SPACES.                
029500                                                                          
029600     01  WS-CURR-DATE-X.                                                  
029700         05  WS-CURR-YEAR          PIC 9(4).                              
029800         05  WS-CURR-MONTH         PIC 99.                                
029900         05  WS-CURR-DAY           PIC 99.                                
030000         05  FILLER                PIC X(15).                             
030100                                                                          
030200*    PACKED VIEW OF TODAY'S DATE - NOT USED FOR ARITHMETIC IN             
030300*    THIS PROGRAM BUT KEPT SO A FUTURE AGING PASS HAS IT READY.           
030400     01  WS-CURR-DATE-NUM REDEFINES WS-CURR-DATE-X.                       
030500         05  WS-CURR-DATE-8        PIC 9(8).                              
030600         05  FILLER                PIC X(15).                             
030700                                                                          
030800     PROCEDURE DIVISION.                                                  
030900                                                                          
031000     0000-STKMNT01.                                                       
031100         PERFORM 1000-INIT.                                               
031200         PERFORM 2000-MAINLINE                                            
031300             UNTIL MORE-RECS = "NO".                                      
031400         PERFORM 2600-ALERT-CHECK.                                        
031500         PERFORM 3000-CLOSING.                                            
031600         STOP RUN.                                                        
031700                                                                          
031800                                                                          
031900     1000-INIT.                                                           
032000         MOVE FUNCTION CURRENT-DATE TO WS-CURR-DATE-X.                    
032100         MOVE WS-CURR-DAY TO O-DAY.                                       
032200         MOVE WS-CURR-YEAR TO O-YEAR.                                     
032300         MOVE WS-CURR-MONTH TO O-MONTH.                                   
032400         MOVE WS-CURR-DAY TO E-DAY.                                       
032500         MOVE WS-CURR-YEAR TO E-YEAR.                                     
032600         MOVE WS-CURR-MONTH TO E-MONTH.                                   
032700                                                                          
032800         OPEN INPUT PRODUCT-MASTER-IN.                                    
032900         OPEN INPUT INVOICE-MASTER.                                       
033000         OPEN INPUT MOVEMENT-IN.                                          
033100         OPEN OUTPUT PRODUCT-MASTER-OUT.                                  
033200         OPEN OUTPUT PRTOUT.                                              
033300         OPEN OUTPUT PRTOUTERR.                                           
033400                                                                          
033500         PERFORM 1100-LOAD-PRODUCTS                                       
033600             UNTIL C-SUB > 1500                                           
033700                 OR ENTRY-NOT-FOUND.                                      
033800                                                                          
033900         PERFORM 1200-LOAD-INVOICES                                       
034000             UNTIL C-SUB > 3000                                           
034100                 OR ENTRY-NOT-FOUND.                                      
034200                                                                          
034300         PERFORM 9000-READ.                                               
034400         PERFORM 9100-HEADING.                                            
034500         PERFORM 9200-ERR-HEADING.                                        
034600                                                                          
034700                                                                          
034800     1100-LOAD-PRODUCTS.                                                  
034900         READ PRODUCT-MASTER-IN                                           
035000             AT END                                                       
035100                 SET ENTRY-NOT-FOUND TO TRUE                              
035200                 GO TO 1100-EXIT.                                         
035300                                                                          
035400         ADD 1 TO C-PROD-CTR.                                             
035500         MOVE C-PROD-CTR TO C-SUB.                                        
035600         MOVE PROD-ID TO T-PROD-ID (C-SUB).                               
035700         MOVE PROD-NAME TO T-PROD-NAME (C-SUB).                           
035800         MOVE PROD-CATEGORY-ID TO T-PROD-CATEGORY (C-SUB).                
035900         MOVE PROD-COMPANY-ID TO T-PROD-COMPANY (C-SUB).                  
036000         MOVE PROD-QTY-ON-HAND TO T-PROD-QTY (C-SUB).                     
036100         MOVE PROD-LOW-LIMIT TO T-PROD-LOW-LIM (C-SUB).                   
036200     1100-EXIT.                                                           
036300         EXIT.                                                            
036400                                                                          
036500                                                                          
036600     1200-LOAD-INVOICES.                                                  
036700         READ INVOICE-MASTER                                              
036800             AT END                                                       
036900                 SET ENTRY-NOT-FOUND TO TRUE                              
037000                 GO TO 1200-EXIT.                                         
037100                                                                          
037200         ADD 1 TO C-INV-CTR.                                              
037300         MOVE C-INV-CTR TO C-SUB.                                         
037400         MOVE INV-ID TO T-INV-ID (C-SUB).                                 
037500         MOVE INV-STATUS TO T-INV-STATUS (C-SUB).                         
037600         MOVE INV-COMPANY-ID TO T-INV-COMPANY (C-SUB).                    
037700     1200-EXIT.                                                           
037800         EXIT.                                                            
037900                                                                          
038000                                                                          
038100     2000-MAINLINE.                                                       
038200         IF IP-INVOICE-ID NOT = H-INVOICE-ID                              
038300             AND H-INVOICE-ID NOT = ZERO                                  
038400                 PERFORM 2600-ALERT-CHECK                                 
038500                 PERFORM 2700-RESET-TOUCHED                               
038600         END-IF.                                                          
038700                                                                          
038800         MOVE IP-INVOICE-ID TO H-INVOICE-ID.                              
038900         SET MOVEMENT-OK TO TRUE.                                         
039000                                                                          
039100         PERFORM 2100-VALIDATION THRU 2100-EXIT.                          
039200                                                                          
039300         IF C-PROD-SUB NOT = ZERO                                         
039400             PERFORM 2300-MARK-TOUCHED                                    
039500         END-IF.                                                          
039600                                                                          
039700         IF MOVEMENT-OK                                                   
039800             PERFORM 2200-APPLY-MOVEMENT                                  
039900             PERFORM 2400-OUTPUT                                          
040000         ELSE                                                             
040100             PERFORM 2500-REJECT-OUTPUT                                   
040200         END-IF.                                                          
040300                                                                          
040400         PERFORM 9000-READ.                                               
040500                                                                          
040600                                                                          
040700     2100-VALIDATION.                                                     
040800         PERFORM 2110-FIND-PRODUCT.                                       
040900         IF ENTRY-NOT-FOUND                                               
041000             SET MOVEMENT-REJECTED TO TRUE                                
041100             GO TO 2100-EXIT                                              
041200         END-IF.                                                          
041300                                                                          
041400         PERFORM 2120-FIND-INVOICE.                                       
041500                                                                          
041600         IF ENTRY-FOUND                                                   
041700             AND FLG-CANCEL-CHAR (C-SUB) = 'C'                            
041800                 MOVE 'INCREASE' TO O-MOVE-TYPE                           
041900         ELSE                                                             
042000             MOVE 'DECREASE' TO O-MOVE-TYPE                               
042100         END-IF.                                                          
042200                                                                          
042300         IF O-MOVE-TYPE = 'DECREASE'                                      
042400             COMPUTE WS-NEW-QTY =                                         
042500                 T-PROD-QTY (C-PROD-SUB) - IP-QUANTITY                    
042600             IF WS-NEW-QTY < 0                                            
042700                 SET MOVEMENT-REJECTED TO TRUE                            
042800             END-IF                                                       
042900         END-IF.                                                          
043000     2100-EXIT.                                                           
043100         EXIT.                                                            
043200                                                                          
043300                                                                          
043400     2110-FIND-PRODUCT.                                                   
043500         SET ENTRY-NOT-FOUND TO TRUE.                                     
043600         MOVE ZERO TO C-PROD-SUB.                                         
043700                                                                          
043800         PERFORM 2115-PRODUCT-SCAN                                        
043900             VARYING C-SUB FROM 1 BY 1                                    
044000                 UNTIL C-SUB > C-PROD-CTR                                 
044100                     OR ENTRY-FOUND.                                      
044200                                                                          
044300                                                                          
044400     2115-PRODUCT-SCAN.                                                   
044500         IF T-PROD-ID (C-SUB) = IP-PRODUCT-ID                             
044600             SET ENTRY-FOUND TO TRUE                                      
044700             MOVE C-SUB TO C-PROD-SUB                                     
044800         END-IF.                                                          
044900                                                                          
045000                                                                          
045100     2120-FIND-INVOICE.                                                   
045200         SET ENTRY-NOT-FOUND TO TRUE.                                     
045300                                                                          
045400         PERFORM 2125-INVOICE-SCAN                                        
045500             VARYING C-SUB FROM 1 BY 1                                    
045600                 UNTIL C-SUB > C-INV-CTR                                  
045700                     OR ENTRY-FOUND.                                      
045800                                                                          
045900                                                                          
046000     2125-INVOICE-SCAN.                                                   
046100         IF T-INV-ID (C-SUB) = IP-INVOICE-ID                              
046200             SET ENTRY-FOUND TO TRUE                                      
046300         END-IF.                                                          
046400                                                                          
046500                                                                          
046600     2200-APPLY-MOVEMENT.                                                 
046700         IF O-MOVE-TYPE = 'DECREASE'                                      
046800             COMPUTE T-PROD-QTY (C-PROD-SUB) =                            
046900                 T-PROD-QTY (C-PROD-SUB) - IP-QUANTITY                    
047000         ELSE                                                             
047100             COMPUTE T-PROD-QTY (C-PROD-SUB) =                            
047200                 T-PROD-QTY (C-PROD-SUB) + IP-QUANTITY                    
047300         END-IF.                                                          
047400                                                                          
047500         ADD 1 TO C-MOVE-CTR.                                             
047600                                                                          
047700                                                                          
047800*    RUN FOR EVERY MOVEMENT LINE WHOSE PRODUCT WAS FOUND ON THE           
047900*    TABLE - WHETHER OR NOT THE POSTING ITSELF WAS ACCEPTED.  A           
048000*    LINE REJECTED FOR DRIVING ON-HAND BELOW ZERO LEAVES THE              
048100*    QUANTITY UNCHANGED, BUT THAT UNCHANGED QUANTITY MAY ALREADY          
048200*    BE UNDER THE LOW LIMIT AND STILL BELONGS ON THE ALERT.               
048300     2300-MARK-TOUCHED.                                                   
048400         ADD 1 TO C-TCH-SUB.                                              
048500         MOVE C-PROD-SUB TO TOUCHED-SUB-ENT (C-TCH-SUB).                  
048600                                                                          
048700                                                                          
048800     2400-OUTPUT.                                                         
048900         MOVE IP-INVOICE-ID TO O-INVOICE-ID.                              
049000         MOVE IP-PRODUCT-ID TO O-PRODUCT-ID.                              
049100         MOVE IP-QUANTITY TO O-MOVE-QTY.                                  
049200         MOVE T-PROD-QTY (C-PROD-SUB) TO O-ON-HAND.                       
049300                                                                          
049400         WRITE PRTLINE                                                    
049500             FROM DETAIL-LINE                                             
049600                 AFTER ADVANCING 1 LINE                                   
049700                     AT EOP                                               
049800                         PERFORM 9100-HEADING.                            
049900                                                                          
050000                                                                          
050100     2500-REJECT-OUTPUT.                                                  
050200         ADD 1 TO C-REJ-CTR.                                              
050300         MOVE IP-INVOICE-ID TO R-INVOICE-ID.                              
050400         MOVE IP-PRODUCT-ID TO R-PRODUCT-ID.                              
050500                                                                          
050600         WRITE ERRLINE                                                    
050700             FROM REJECT-LINE                                             
050800                 AFTER ADVANCING 1 LINE                                   
050900                     AT EOP                                               
051000                         PERFORM 9200-ERR-HEADING.                        
051100                                                                          
051200                                                                          
051300     2600-ALERT-CHECK.                                                    
051400         MOVE SPACES TO WS-ALERT-TEXT.                                    
051500         MOVE 1 TO WS-ALERT-PTR.                                          
051600                                                                          
051700         PERFORM 2620-CHECK-ONE-TOUCHED                                   
051800             VARYING C-SUB FROM 1 BY 1                                    
051900                 UNTIL C-SUB > C-TCH-SUB.                                 
052000                                                                          
052100         IF WS-ALERT-PTR > 1                                              
052200             ADD 1 TO C-ALERT-CTR                                         
052300             MOVE H-INVOICE-ID TO A-INVOICE-ID                            
052400             MOVE WS-ALERT-TEXT TO A-ALERT-TEXT                           
052500             WRITE ERRLINE                                                
052600                 FROM ALERT-LINE                                          
052700                     AFTER ADVANCING 1 LINE                               
052800                         AT EOP                                           
052900                             PERFORM 9200-ERR-HEADING                     
053000         END-IF.                                                          
053100                                                                          
053200                                                                          
053300     2620-CHECK-ONE-TOUCHED.                                              
053400         MOVE TOUCHED-SUB-ENT (C-SUB) TO C-PROD-SUB.                      
053500         IF T-PROD-QTY (C-PROD-SUB) <                                     
053600             T-PROD-LOW-LIM (C-PROD-SUB)                                  
053700                 PERFORM 2650-APPEND-NAME                                 
053800         END-IF.                                                          
053900                                                                          
054000                                                                          
054100     2650-APPEND-NAME.                                                    
054200         IF WS-ALERT-PTR > 1                                              
054300             MOVE ',' TO WS-ALERT-TEXT (WS-ALERT-PTR:1)                   
054400             ADD 1 TO WS-ALERT-PTR                                        
054500         END-IF.                                                          
054600                                                                          
054700         STRING T-PROD-NAME (C-PROD-SUB) DELIMITED BY '  '                
054800             INTO WS-ALERT-TEXT                                           
054900                 WITH POINTER WS-ALERT-PTR.                               
055000                                                                          
055100                                                                          
055200     2700-RESET-TOUCHED.                                                  
055300         MOVE ZERO TO C-TCH-SUB.                                          
055400                                                                          
055500                                                                          
055600     3000-CLOSING.                                                        
055700         PERFORM 3100-REWRITE-ONE-PRODUCT                                 
055800             VARYING C-SUB FROM 1 BY 1                                    
055900                 UNTIL C-SUB > C-PROD-CTR.                                
056000                                                                          
056100         MOVE C-PROD-CTR TO O-CT-PROD-CTR.                                
056200         MOVE C-MOVE-CTR TO O-CT-MOVE-CTR.                                
056300         MOVE C-REJ-CTR TO O-CT-REJ-CTR.                                  
056400         MOVE C-ALERT-CTR TO O-CT-ALERT-CTR.                              
056500                                                                          
056600         WRITE PRTLINE                                                    
056700             FROM COTOTAL-LINE                                            
056800                 AFTER ADVANCING 3 LINES.                                 
056900                                                                          
057000         CLOSE PRODUCT-MASTER-IN.                                         
057100         CLOSE PRODUCT-MASTER-OUT.                                        
057200         CLOSE INVOICE-MASTER.                                            
057300         CLOSE MOVEMENT-IN.                                               
057400         CLOSE PRTOUT.                                                    
057500         CLOSE PRTOUTERR.                                                 
057600                                                                          
057700                                                                          
057800     3100-REWRITE-ONE-PRODUCT.                                            
057900         MOVE SPACES TO PRODUCT-RECORD-OUT.                               
058000         MOVE T-PROD-ID (C-SUB) TO PROD-ID.                               
058100         MOVE T-PROD-NAME (C-SUB) TO PROD-NAME.                           
058200         MOVE T-PROD-CATEGORY (C-SUB) TO PROD-CATEGORY-ID.                
058300         MOVE T-PROD-COMPANY (C-SUB) TO PROD-COMPANY-ID.                  
058400         MOVE T-PROD-QTY (C-SUB) TO PROD-QTY-ON-HAND.                     
058500         MOVE T-PROD-LOW-LIM (C-SUB) TO PROD-LOW-LIMIT.                   
058600         MOVE PRODUCT-RECORD TO PRODUCT-RECORD-OUT.                       
058700         WRITE PRODUCT-RECORD-OUT.                                        
058800                                                                          
058900                                                                          
059000     9000-READ.                                                           
059100         READ MOVEMENT-IN                                                 
059200             AT END                                                       
059300                 MOVE "NO" TO MORE-RECS.                                  
059400                                                                          
059500                                                                          
059600     9100-HEADING.                                                        
059700         ADD 1 TO C-PCTR.                                                 
059800         MOVE C-PCTR TO O-PCTR.                                           
059900                                                                          
060000         WRITE PRTLINE                                                    
060100             FROM COMPANY-TITLE                                           
060200                 AFTER ADVANCING PAGE.                                    
060300         WRITE PRTLINE                                                    
060400             FROM COLUMN-HEADING-1                                        
060500                 AFTER ADVANCING 2 LINES.                                 
060600         WRITE PRTLINE                                                    
060700             FROM BLANK-LINE                                              
060800                 AFTER ADVANCING 1 LINE.                                  
060900                                                                          
061000                                                                          
061100     9200-ERR-HEADING.                                                    
061200         ADD 1 TO C-ECTR.                                                 
061300         MOVE C-ECTR TO E-PCTR.                                           
061400                                                                          
061500         WRITE ERRLINE                                                    
061600             FROM ERR-TITLE                                               
061700                 AFTER ADVANCING PAGE.                                    
061800         WRITE ERRLINE                                                    
061900             FROM BLANK-LINE                                              
062000                 AFTER ADVANCING 1 LINE.                                  
