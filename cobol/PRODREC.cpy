000100*****************************************************************         
000200* PRODUCT MASTER RECORD - ONE ROW PER PRODUCT CARRIED IN STOCK  *         
000300* BY A SUBSCRIBER COMPANY.  QTY-ON-HAND IS MAINTAINED BY THE    *         
000400* STOCK MOVEMENT RUN (STKMNT01) EVERY TIME AN INVOICE POSTS OR  *         
000500* REVERSES; LOW-LIMIT IS THE REORDER TRIGGER USED BY THE SAME   *         
000600* RUN'S ALERT PASS.  QTY FIELDS ARE WHOLE UNITS, NO DECIMALS.   *         
000700*                                                                *        
000800* AMOUNT AND QTY FIELDS CARRY LEADING SEPARATE SIGNS SO A       *         
000900* NEGATIVE COUNT PRINTS CLEAN OUT OF A TEXT DATASET INSTEAD OF  *         
001000* RELYING ON AN OVERPUNCH.                              RC 3/91 *         
001100*****************************************************************         
001200 01  PRODUCT-RECORD.                                                      
001300     05  PROD-ID                     PIC 9(9).                            
001400     05  PROD-NAME                   PIC X(40).                           
001500     05  PROD-CATEGORY-ID            PIC 9(9).                            
001600     05  PROD-COMPANY-ID             PIC 9(9).                            
001700     05  PROD-QTY-ON-HAND            PIC S9(7)                            
001800                                      SIGN LEADING SEPARATE.              
001900     05  PROD-LOW-LIMIT              PIC S9(7)                            
002000                                      SIGN LEADING SEPARATE.              
002100     05  FILLER                      PIC X(2).                            
