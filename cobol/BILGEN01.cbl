000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.        BILGEN01.                                         
000300     AUTHOR.            RHONDA CARMODY.                                   
000400     INSTALLATION.      LINDQUIST DIVISION - BILLING.                     
000500     DATE-WRITTEN.      03/14/91.                                         
000600     DATE-COMPILED.                                                       
000700     SECURITY.          COMPANY CONFIDENTIAL - BILLING DATA.              
000800                                                                          
000900*****************************************************************         
001000* THIS PROGRAM GENERATES THE TWELVE MONTHLY SUBSCRIPTION FEE   *          
001100* BILLING RECORDS FOR EVERY SUBSCRIBER COMPANY AT THE START OF *          
001200* THE BILLING CYCLE.  RUNS AS THE FIRST STEP OF THE NIGHTLY    *          
001300* BILLING/INVENTORY/REPORTING BATCH JOB.  CYDEO, OUR OWN       *          
001400* IN-HOUSE COMPANY, IS CARRIED ON THE MASTER BUT IS NEVER      *          
001500* BILLED - SEE PARA 2100-SKIP-TEST BELOW.                      *          
001600*                                                               *         
001700* CONTROL BREAK ON COMPANY-ID PRODUCES ONE LISTING BLOCK OF 12 *          
001800* CONSECUTIVE MONTH ROWS PER COMPANY.  NO SUB OR GRAND TOTALS  *          
001900* ARE KEPT ON THE AMOUNT - THIS IS A PURE FAN-OUT GENERATOR.   *          
002000*                                                               *         
002100* CHANGE LOG                                                   *          
002200* 03/14/91 RC PR-1140 INITIAL WRITE OF PROGRAM.                *          
002300* 07/02/91 RC PR-1188 ADDED PAGE HEADING ROUTINE - AUDIT      *           
002400*              ASKED FOR A PRINTED COPY OF EVERY RUN.          *          
002500* 11/19/92 RC PR-1240 CORRECTED FIXED FEE CONSTANT TO 250.00 -*           
002600*              WAS PICKING UP AN OLD 225.00 RATE CARD VALUE.   *          
002700* 02/08/94 JT  PR-1301 NO CODE CHANGE - CONFIRMED THE SKIP TEST *         
002800*              ALREADY COMPARES THE FULL COMP-TITLE FIELD, SO A *         
002900*              SHORT-PADDED 'CYDEO' STILL MATCHES CORRECTLY;    *         
003000*              AUDIT'S REPORTED MISS TRACED TO A BAD MASTER     *         
003100*              RECORD, NOT THE COMPARE.                          *        
003200* 04/21/95 JT  PR-1355 SEQ NUMBERS ADDED FOR NEW LASER FORMS. *           
003300* 08/09/96 KD  PR-1402 YEAR PULLED FROM SYSTEM DATE EACH RUN. *           
003400* 01/06/99 KD  PR-1470 Y2K FIX - YEAR EXPANDED TO FOUR DIGITS *           
003500*              THROUGHOUT; VERIFIED CENTURY ROLLS CLEAN.       *          
003600* 05/15/00 KD  PR-1481 DROPPED OBSOLETE 2-DIGIT YEAR MASK     *           
003700*              LEFT OVER FROM THE OLD FORMS AFTER Y2K FIX.     *          
003800* 09/30/03 MW  PR-1522 ADDED PER COMPANY RECORD COUNT LINE -  *           
003900*              REQUESTED BY BILLING SUPERVISOR.                *          
004000* 04/05/04 RH  PR-1533 MOVED C-MONTH-SUB, H-COMP-ID AND       *           
004100*              WS-SKIP-FLAG OUT OF THEIR GROUPS TO STANDALONE *           
004200*              LEVEL-77 ITEMS, MATCHING THE OTHER BILLING RUN *           
004300*              PROGRAMS - NO CHANGE IN HOW ANY OF THE THREE   *           
004400*              ARE USED.                                       *          
004500* 08/17/04 RH  PR-1537 2100-SKIP-TEST WAS COMPARING ONLY THE   *          
004600*              FIRST 5 BYTES OF COMP-TITLE (WS-TITLE-FIRST-5)  *          
004700*              AGAINST 'CYDEO' INSTEAD OF THE WHOLE 30-BYTE    *          
004800*              FIELD - A REAL SUBSCRIBER NAMED, SAY, 'CYDEO-   *          
004900*              TECH SOLUTIONS' WOULD HAVE BEEN SKIPPED AS THE  *          
005000*              HOUSE COMPANY.  DROPPED THE WS-COMP-TITLE-CHK/  *          
005100*              WS-COMP-TITLE-R REDEFINITION - COMP-TITLE NOW   *          
005200*              COMPARES DIRECT TO 'CYDEO' AND COBOL PADS THE   *          
005300*              SHORTER LITERAL OUT TO THE FULL FIELD LENGTH.   *          
005400*****************************************************************         
005500                                                                          
005600     ENVIRONMENT DIVISION.                                                
005700     CONFIGURATION SECTION.                                               
005800     SPECIAL-NAMES.                                                       
005900         C01 IS TOP-OF-FORM.                                              
006000                                                                          
006100     INPUT-OUTPUT SECTION.                                                
006200     FILE-CONTROL.                                                        
006300                                                                          
006400         SELECT COMPANY-MASTER                                            
006500             ASSIGN TO COMPANY                                            
006600             ORGANIZATION IS LINE SEQUENTIAL.                             
006700                                                                          
006800         SELECT PAYMENT-OUT                                               
006900             ASSIGN TO PAYMENT                                            
007000             ORGANIZATION IS LINE SEQUENTIAL.                             
007100                                                                          
007200         SELECT PRTOUT                                                    
007300             ASSIGN TO BILLPRT                                            
007400             ORGANIZATION IS RECORD SEQUENTIAL.                           
007500                                                                          
007600     DATA DIVISION.                                                       
007700     FILE SECTION.                                                        
007800                                                                          
007900     FD  COMPANY-MASTER                                                   
008000         LABEL RECORD IS STANDARD                                         
008100         DATA RECORD IS COMPANY-RECORD.                                   
008200                                                                          
008300     COPY COMPREC.                                                        
008400                                                                          
008500     FD  PAYMENT-OUT                                                      
008600         LABEL RECORD IS STANDARD                                         
008700         DATA RECORD IS PAYMENT-RECORD.                                   
008800                                                                          
008900     COPY PYMTREC.                                                        
009000                                                                          
009100     FD  PRTOUT                                                           
009200         LABEL RECORD IS OMITTED                                          
009300         RECORD CONTAINS 132 CHARACTERS                                   
009400         LINAGE IS 60 WITH FOOTING AT 55                                  
009500         DATA RECORD IS PRTLINE.                                          
009600                                                                          
009700     01  PRTLINE                PIC X(132).                               
009800                                                                          
009900     WORKING-STORAGE SECTION.                                             
010000     01  WORK-AREA.                                                       
010100         05  C-PCTR             PIC 99   COMP VALUE ZERO.                 
010200         05  C-CO-CTR           PIC 9(5) COMP VALUE ZERO.                 
010300         05  C-REC-CTR          PIC 9(7) COMP VALUE ZERO.                 
010400         05  MORE-RECS          PIC XXX       VALUE "YES".                
010500         05  FILLER             PIC X.                                    
010600                                                                          
010700*    STANDALONE COUNTERS AND FLAGS - NOT PART OF WORK-AREA SO             
010800*    EACH CAN BE RESET ON ITS OWN WITHOUT DISTURBING THE REST             
010900*    OF THE GROUP.                                                        
011000     77  C-MONTH-SUB             PIC 99        COMP VALUE ZERO.           
011100                                                                          
011200*    HOLD FIELD FOR THE COMPANY-ID CONTROL BREAK.                         
011300     77  H-COMP-ID               PIC 9(9)      VALUE ZERO.                
011400                                                                          
011500     77  WS-SKIP-FLAG            PIC XXX       VALUE "NO".                
011600                                                                          
011700*    FIXED MONTHLY FEE - RATE CARD, SEE PR-1240.                          
011800     01  WS-FIXED-FEE           PIC S9(9)V99 COMP-3 VALUE 250.00.         
011900                                                                          
012000     01  WS-CURR-DATE-X.                                                  
012100         05  WS-CURR-YEAR       PIC 9(4).                                 
012200         05  WS-CURR-MONTH      PIC 99.                                   
012300         05  WS-CURR-DAY        PIC 99.                                   
012400         05  FILLER             PIC X(15).                                
012500                                                                          
012600*    SAME BYTES VIEWED AS ONE PACKED CCYYMMDD NUMBER - USED TO            
012700*    STAMP THE RUN DATE ONTO THE COMPANY TOTAL LINE FOR AUDIT.            
012800     01  WS-CURR-DATE-NUM REDEFINES WS-CURR-DATE-X.                       
012900         05  WS-CURR-DATE-8     PIC 9(8).                                 
013000         05  FILLER             PIC X(15).                                
013100                                                                          
013200*    MONTH NAME TABLE - LOADED AT COMPILE TIME, LOOKED UP BY              
013300*    MONTH NUMBER WHEN EACH LISTING ROW PRINTS.                           
013400     01  WS-MONTH-NAMES-LIST.                                             
013500         05  FILLER             PIC X(9) VALUE 'JANUARY  '.               
013600         05  FILLER             PIC X(9) VALUE 'FEBRUARY '.               
013700         05  FILLER             PIC X(9) VALUE 'MARCH    '.               
013800         05  FILLER             PIC X(9) VALUE 'APRIL    '.               
013900         05  FILLER             PIC X(9) VALUE 'MAY      '.               
014000         05  FILLER             PIC X(9) VALUE 'JUNE     '.               
014100         05  FILLER             PIC X(9) VALUE 'JULY     '.               
014200         05  FILLER             PIC X(9) VALUE 'AUGUST   '.               
014300         05  FILLER             PIC X(9) VALUE 'SEPTEMBER'.               
014400         05  FILLER             PIC X(9) VALUE 'OCTOBER  '.               
014500         05  FILLER             PIC X(9) VALUE 'NOVEMBER '.               
014600         05  FILLER             PIC X(9) VALUE 'DECEMBER '.               
014700     01  WS-MONTH-NAMES-TABLE REDEFINES WS-MONTH-NAMES-LIST.              
014800         05  WS-MONTH-NAME-ENT  PIC X(9) OCCURS 12 TIMES.                 
014900                                                                          
015000     01  COMPANY-TITLE.                                                   
015100         05  FILLER             PIC X(6) VALUE "DATE:".                   
015200         05  O-MONTH            PIC 99.                                   
015300         05  FILLER             PIC X    VALUE "/".                       
015400         05  O-DAY              PIC 99.                                   
015500         05  FILLER             PIC X    VALUE "/".                       
015600         05  O-YEAR             PIC 9(4).                                 
015700         05  FILLER             PIC X(30) VALUE SPACES.                   
015800         05  FILLER             PIC X(37) VALUE                           
015900             'LINDQUIST DIVISION - MONTHLY BILLING'.                      
016000         05  FILLER             PIC X(37) VALUE SPACES.                   
016100         05  FILLER             PIC X(6) VALUE "PAGE:".                   
016200         05  O-PCTR             PIC Z9.                                   
016300                                                                          
016400     01  COLUMN-HEADING-1.                                                
016500         05  FILLER             PIC X(10) VALUE 'COMPANY ID'.             
016600         05  FILLER             PIC X(11) VALUE SPACES.                   
016700         05  FILLER             PIC X(4)  VALUE 'YEAR'.                   
016800         05  FILLER             PIC X(8)  VALUE SPACES.                   
016900         05  FILLER             PIC X(5)  VALUE 'MONTH'.                  
017000         05  FILLER             PIC X(11) VALUE SPACES.                   
017100         05  FILLER             PIC X(6)  VALUE 'AMOUNT'.                 
017200         05  FILLER             PIC X(12) VALUE SPACES.                   
017300         05  FILLER             PIC X(4)  VALUE 'PAID'.                   
017400                                                                          
017500     01  DETAIL-LINE.                                                     
017600         05  O-COMP-ID          PIC 9(9).                                 
017700         05  FILLER             PIC X(6) VALUE SPACES.                    
017800         05  O-YEAR             PIC 9(4).                                 
017900         05  FILLER             PIC X(6) VALUE SPACES.                    
018000         05  O-MONTH-NAME       PIC X(9).                                 
018100         05  FILLER             PIC X(6) VALUE SPACES.                    
018200         05  O-AMOUNT           PIC $$$,$$9.99.                           
018300         05  FILLER             PIC X(8) VALUE SPACES.                    
018400         05  O-PAID-FLAG        PIC X.                                    
018500         05  FILLER             PIC X(46) VALUE SPACES.                   
018600                                                                          
018700     01  COTOTAL-LINE.                                                    
018800         05  FILLER             PIC X(4) VALUE SPACES.                    
018900         05  FILLER             PIC X(21) VALUE                           
019000             'RECORDS FOR COMPANY '.                                      
019100         05  O-CT-COMP-ID       PIC 9(9).                                 
019200         05  FILLER             PIC X(4) VALUE ' - '.                     
019300         05  O-CT-REC-CTR       PIC Z9.                                   
019400         05  FILLER             PIC X(10) VALUE '  RUN DT: '.             
019500         05  O-CT-RUN-DATE      PIC 9(8).                                 
019600         05  FILLER             PIC X(62) VALUE SPACES.                   
019700                                                                          
019800     01  GRANDTOTAL-LINE.                                                 
019900         05  FILLER             PIC X(4) VALUE SPACES.                    
020000         05  FILLER             PIC X(23) VALUE                           
020100             'TOTAL COMPANIES BILLED'.                                    
020200         05  O-GT-CO-CTR        PIC ZZ,ZZ9.                               
020300         05  FILLER             PIC X(10) VALUE SPACES.                   
020400         05  FILLER             PIC X(20) VALUE                           
020500             'TOTAL RECORDS WRITTN'.                                      
020600         05  O-GT-REC-CTR       PIC ZZZ,ZZ9.                              
020700         05  FILLER             PIC X(56) VALUE SPACES.                   
020800                                                                          
020900     01  BLANK-LINE.                                                      
021000         05  FILLER             PIC X(132) VALUE SPACES.                  
021100                                                                          
021200     PROCEDURE DIVISION.                                                  
021300                                                                          
021400     0000-BILGEN01.                                                       
021500         PERFORM 1000-INIT.                                               
021600         PERFORM 2000-MAINLINE                                            
021700             UNTIL MORE-RECS = "NO".                                      
021800         PERFORM 3000-CLOSING.                                            
021900         STOP RUN.                                                        
022000                                                                          
022100                                                                          
022200     1000-INIT.                                                           
022300         MOVE FUNCTION CURRENT-DATE TO WS-CURR-DATE-X.                    
022400         MOVE WS-CURR-DAY TO O-DAY.                                       
022500         MOVE WS-CURR-YEAR TO O-YEAR.                                     
022600         MOVE WS-CURR-MONTH TO O-MONTH.                                   
022700                                                                          
022800         OPEN INPUT COMPANY-MASTER.                                       
022900         OPEN OUTPUT PAYMENT-OUT.                                         
023000         OPEN OUTPUT PRTOUT.                                              
023100                                                                          
023200         PERFORM 9000-READ.                                               
023300         PERFORM 9100-HEADING.                                            
023400                                                                          
023500                                                                          
023600     2000-MAINLINE.                                                       
023700         PERFORM 2100-SKIP-TEST THRU 2100-EXIT.                           
023800                                                                          
023900         IF WS-SKIP-FLAG = "NO"                                           
024000             PERFORM 2200-COMPANY-GEN                                     
024100         END-IF.                                                          
024200                                                                          
024300         PERFORM 9000-READ.                                               
024400                                                                          
024500                                                                          
024600     2100-SKIP-TEST.                                                      
024700         MOVE "NO" TO WS-SKIP-FLAG.                                       
024800         IF COMP-TITLE NOT = 'CYDEO'                                      
024900             GO TO 2100-EXIT.                                             
025000                                                                          
025100         MOVE COMP-ID TO H-COMP-ID.                                       
025200         MOVE "YES" TO WS-SKIP-FLAG.                                      
025300                                                                          
025400     2100-EXIT.                                                           
025500         EXIT.                                                            
025600                                                                          
025700                                                                          
025800     2200-COMPANY-GEN.                                                    
025900         MOVE COMP-ID TO O-CT-COMP-ID.                                    
026000         MOVE 0 TO C-MONTH-SUB.                                           
026100         ADD 1 TO C-CO-CTR.                                               
026200                                                                          
026300         PERFORM 2300-MONTH-LOOP                                          
026400             VARYING C-MONTH-SUB FROM 1 BY 1                              
026500                 UNTIL C-MONTH-SUB > 12.                                  
026600                                                                          
026700         MOVE 12 TO O-CT-REC-CTR.                                         
026800         MOVE WS-CURR-DATE-8 TO O-CT-RUN-DATE.                            
026900         WRITE PRTLINE                                                    
027000             FROM COTOTAL-LINE                                            
027100                 AFTER ADVANCING 2 LINES                                  
027200                     AT EOP                                               
027300                         PERFORM 9100-HEADING.                            
027400                                                                          
027500                                                                          
027600     2300-MONTH-LOOP.                                                     
027700         MOVE COMP-ID TO PAY-COMPANY-ID.                                  
027800         MOVE WS-CURR-YEAR TO PAY-YEAR.                                   
027900         MOVE C-MONTH-SUB TO PAY-MONTH-NUM.                               
028000         MOVE WS-FIXED-FEE TO PAY-AMOUNT.                                 
028100         SET PAY-NOT-PAID TO TRUE.                                        
028200                                                                          
028300         WRITE PAYMENT-RECORD.                                            
028400         ADD 1 TO C-REC-CTR.                                              
028500                                                                          
028600         PERFORM 2400-OUTPUT.                                             
028700                                                                          
028800                                                                          
028900     2400-OUTPUT.                                                         
029000         MOVE COMP-ID TO O-COMP-ID.                                       
029100         MOVE WS-CURR-YEAR TO O-YEAR.                                     
029200         MOVE WS-MONTH-NAME-ENT (C-MONTH-SUB) TO O-MONTH-NAME.            
029300         MOVE WS-FIXED-FEE TO O-AMOUNT.                                   
029400         MOVE PAY-PAID-FLAG TO O-PAID-FLAG.                               
029500                                                                          
029600         WRITE PRTLINE                                                    
029700             FROM DETAIL-LINE                                             
029800                 AFTER ADVANCING 1 LINE                                   
029900                     AT EOP                                               
030000                         PERFORM 9100-HEADING.                            
030100                                                                          
030200                                                                          
030300     3000-CLOSING.                                                        
030400         MOVE C-CO-CTR TO O-GT-CO-CTR.                                    
030500         MOVE C-REC-CTR TO O-GT-REC-CTR.                                  
030600                                                                          
030700         WRITE PRTLINE                                                    
030800             FROM GRANDTOTAL-LINE                                         
030900                 AFTER ADVANCING 3 LINES.                                 
031000                                                                          
031100         CLOSE COMPANY-MASTER.                                            
031200         CLOSE PAYMENT-OUT.                                               
031300         CLOSE PRTOUT.                                                    
031400                                                                          
031500                                                                          
031600     9000-READ.                                                           
031700         READ COMPANY-MASTER                                              
031800             AT END                                                       
031900                 MOVE "NO" TO MORE-RECS.                                  
032000                                                                          
032100                                                                          
032200     9100-HEADING.                                                        
032300         ADD 1 TO C-PCTR.                                                 
032400         MOVE C-PCTR TO O-PCTR.                                           
032500                                                                          
032600         WRITE PRTLINE                                                    
032700             FROM COMPANY-TITLE                                           
032800                 AFTER ADVANCING PAGE.                                    
032900         WRITE PRTLINE                                                    
033000             FROM COLUMN-HEADING-1                                        
033100                 AFTER ADVANCING 2 LINES.                                 
033200         WRITE PRTLINE                                                    
033300             FROM BLANK-LINE                                              
033400                 AFTER ADVANCING 1 LINE.                                  
