000100*****************************************************************         
000200* SUBSCRIPTION PAYMENT RECORD - ONE ROW PER COMPANY PER MONTH,  *         
000300* WRITTEN BY BILGEN01 AT THE START OF THE BILLING CYCLE.  ALL   *         
000400* TWELVE ROWS FOR A COMPANY ARE STAMPED PAY-PAID-FLAG = 'N' -   *         
000500* THE ACCOUNTS RECEIVABLE SIDE OF THE HOUSE FLIPS IT TO 'Y'     *         
000600* WHEN THE COMPANY ACTUALLY PAYS, NOT THIS RUN.                 *         
000700*                                                                *        
000800* COMPANY NAME IS DELIBERATELY NOT CARRIED HERE - IT IS ONLY    *         
000900* NEEDED LONG ENOUGH TO SCREEN OUT CYDEO AT GENERATION TIME.    *         
001000* SEE BILGEN01 PARA 2100-SKIP-TEST.                     RC 3/91 *         
001100*****************************************************************         
001200 01  PAYMENT-RECORD.                                                      
001300     05  PAY-COMPANY-ID              PIC 9(9).                            
001400     05  PAY-YEAR                    PIC 9(4).                            
001500     05  PAY-MONTH-NUM               PIC 9(2).                            
001600     05  PAY-AMOUNT                  PIC S9(9)V99                         
001700                                      SIGN LEADING SEPARATE.              
001800     05  PAY-PAID-FLAG               PIC X(1).                            
001900         88  PAY-IS-PAID             VALUE 'Y'.                           
002000         88  PAY-NOT-PAID            VALUE 'N'.                           
002100     05  FILLER                      PIC X(2).                            
