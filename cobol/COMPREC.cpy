000100 *****************************************************************        
000200 * COMPANY MASTER RECORD - ONE ROW PER SUBSCRIBER COMPANY ON THE *        
000300 * ACCOUNTING SYSTEM.  COMP-INSERT-DATE IS THE DAY THE COMPANY   *        
000400 * CAME ON THE BILLING CYCLE AND DRIVES THE START OF ITS P/L     *        
000500 * REPORTING WINDOW.  CYDEO IS OUR OWN IN-HOUSE COMPANY - IT IS  *        
000600 * CARRIED HERE LIKE ANY OTHER ROW BUT IS NEVER BILLED.          *        
000700 *                                                                       *
000800 * NOTE - PADDED OUT TO A ROUND 50 BYTES PER PR-1142 - DATA      *        
000900 * CONTROL WANTED ROOM AHEAD OF TIME SO THE NEXT FIELD ADD DOES  *        
001000 * NOT FORCE A RESIZE OF EVERY DOWNSTREAM COPY.          RC 3/91 *        
001100 *****************************************************************        
001200  01  COMPANY-RECORD.                                                     
001300      05  COMP-ID                     PIC 9(9).                           
001400      05  COMP-TITLE                  PIC X(30).                          
001500      05  COMP-INSERT-DATE            PIC 9(8).                           
001600      05  FILLER                      PIC X(3).                           
