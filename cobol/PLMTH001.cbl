000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.        PLMTH001.                                         
000300     AUTHOR.            SHIRLEY BANACEK.                                  
000400     INSTALLATION.      LINDQUIST DIVISION - FINANCIAL REPORTING.         
000500     DATE-WRITTEN.      09/09/92.                                         
000600     DATE-COMPILED.                                                       
000700     SECURITY.          COMPANY CONFIDENTIAL - FINANCIAL DATA.            
000800                                                                          
000900*****************************************************************         
001000* MONTHLY PROFIT/LOSS REPORT.  FOR EACH SUBSCRIBER COMPANY THIS *         
001100* RUN WALKS BACKWARD ONE CALENDAR MONTH AT A TIME FROM THE      *         
001200* CUTOFF DATE TO THE COMPANY'S SUBSCRIPTION START DATE, SUMMING *         
001300* PROFIT/LOSS ON EVERY APPROVED SALES INVOICE POSTED IN EACH    *         
001400* MONTH.  ONE ROW IS WRITTEN PER MONTH, MOST RECENT FIRST.      *         
001500*                                                                *        
001600* A ONE-RECORD PARAMETER CARD (PLYRPARM.DAT) SELECTS THE "BY    *         
001700* YEAR" VARIANT - A REQUESTED YEAR OF ZERO MEANS THE ORDINARY   *         
001800* "THROUGH TODAY" RUN.  SEE PARA 2100-DETERMINE-WINDOW.         *         
001900*                                                                *        
002000* CHANGE LOG                                                    *         
002100* 09/09/92 SB  PR-1220 INITIAL WRITE OF PROGRAM.               *          
002200* 02/17/93 SB  PR-1255 ADDED CHART SCALE FIGURE TO THE COMPANY *          
002300*              TOTAL LINE FOR THE PRINTED BAR CHART ON THE      *         
002400*              MANAGEMENT COPY.                                 *         
002500* 08/04/94 JT  PR-1318 ADDED PLYRPARM CONTROL CARD SO THE RUN  *          
002600*              CAN BE RE-POINTED AT A PRIOR YEAR ON REQUEST.    *         
002700* 01/06/99 KD  PR-1472 Y2K FIX - ALL YEAR COMPARES AND THE      *         
002800*              MONTH WALK NOW USE FOUR DIGIT YEARS THROUGHOUT.  *         
002900* 06/23/00 KD  PR-1483 REMOVED THE OLD 2-DIGIT YEAR EDIT MASK   *         
003000*              LEFT OVER FROM BEFORE THE Y2K FIX.                *        
003100* 03/11/02 MW  PR-1508 PAGE COUNT NOW PRINTED ON THE COMPANY   *          
003200*              TOTAL LINE - REQUESTED BY REPORTING SUPERVISOR.  *         
003300* 09/19/03 RH  PR-1524 THE COMPANY TOTAL LINE'S "NO MONTHS FOR  *         
003400*              THIS COMPANY" MESSAGE NOW USES ITS OWN SWITCH    *         
003500*              (WS-SCALE-SWITCH) INSTEAD OF TESTING WS-SCALE-NUM*         
003600*              FOR ZERO - A LEGITIMATE ZERO PROFIT/LOSS MONTH   *         
003700*              WAS PRINTING THE ERROR MESSAGE BY MISTAKE.       *         
003800* 04/05/04 RH  PR-1531 BUILT A PAGE-BOUNDS TABLE (PARAS 2220-   *         
003900*              CALC-PAGE-COUNT/2450-BUILD-PAGE-BOUNDS/2455-GET- *         
004000*              SUBLIST-BOUNDS) THAT SLICES THE MONTH LIST INTO  *         
004100*              FIXED 10-ROW PAGES AND FORCES THE PAGE BREAK AT  *         
004200*              THE SLICE BOUNDARY - MATCHES THE ON-LINE LIST    *         
004300*              SCREEN'S PAGE-AT-A-TIME FETCH, WHICH WAS RUNNING *         
004400*              OUT OF STEP WITH WHERE THIS REPORT BROKE PAGE.   *         
004500*****************************************************************         
004600                                                                          
004700     ENVIRONMENT DIVISION.                                                
004800     CONFIGURATION SECTION.                                               
004900     SPECIAL-NAMES.                                                       
005000         C01 IS TOP-OF-FORM.                                              
005100                                                                          
005200     INPUT-OUTPUT SECTION.                                                
005300     FILE-CONTROL.                                                        
005400                                                                          
005500         SELECT COMPANY-MASTER                                            
005600             ASSIGN TO COMPANY                                            
005700             ORGANIZATION IS LINE SEQUENTIAL.                             
005800                                                                          
005900         SELECT INVOICE-MASTER                                            
006000             ASSIGN TO INVOICE                                            
006100             ORGANIZATION IS LINE SEQUENTIAL.                             
006200                                                                          
006300         SELECT INVOICE-PROD-IN                                           
006400             ASSIGN TO INVPROD                                            
006500             ORGANIZATION IS LINE SEQUENTIAL.                             
006600                                                                          
006700         SELECT YEAR-PARM-IN                                              
006800             ASSIGN TO PLYRPARM                                           
006900             ORGANIZATION IS LINE SEQUENTIAL.                             
007000                                                                          
007100         SELECT PROFITLOSS-OUT                                            
007200             ASSIGN TO PROFLOSS                                           
007300             ORGANIZATION IS LINE SEQUENTIAL.                             
007400                                                                          
007500         SELECT PRTOUT                                                    
007600             ASSIGN TO PLMTHPRT                                           
007700             ORGANIZATION IS RECORD SEQUENTIAL.                           
007800                                                                          
007900     DATA DIVISION.                                                       
008000     FILE SECTION.                                                        
008100                                                                          
008200     FD  COMPANY-MASTER                                                   
008300         LABEL RECORD IS STANDARD                                         
008400         DATA RECORD IS COMPANY-RECORD.                                   
008500                                                                          
008600     COPY COMPREC.                                                        
008700                                                                          
008800     FD  INVOICE-MASTER                                                   
008900         LABEL RECORD IS STANDARD                                         
009000         DATA RECORD IS INVOICE-RECORD.                                   
009100                                                                          
009200     COPY INVHREC.                                                        
009300                                                                          
009400     FD  INVOICE-PROD-IN                                                  
009500         LABEL RECORD IS STANDARD                                         
009600         DATA RECORD IS INVOICE-PRODUCT-RECORD.                           
009700                                                                          
009800     COPY INVDREC.                                                        
009900                                                                          
010000     FD  YEAR-PARM-IN                                                     
010100         LABEL RECORD IS STANDARD                                         
010200         DATA RECORD IS YEAR-PARM-RECORD.                                 
010300                                                                          
010400     01  YEAR-PARM-RECORD.                                                
010500         05  YP-REQUESTED-YEAR    PIC 9(4).                               
010600         05  FILLER               PIC X(6).                               
010700                                                                          
010800     FD  PROFITLOSS-OUT                                                   
010900         LABEL RECORD IS STANDARD                                         
011000         DATA RECORD IS PROFIT-LOSS-LINE.                                 
011100                                                                          
011200     COPY PLLNREC.                                                        
011300                                                                          
011400     FD  PRTOUT                                                           
011500         LABEL RECORD IS OMITTED                                          
011600         RECORD CONTAINS 132 CHARACTERS                                   
011700         LINAGE IS 60 WITH FOOTING AT 55                                  
011800         DATA RECORD IS PRTLINE.                                          
011900                                                                          
012000     01  PRTLINE                  PIC X(132).                             
012100                                                                          
012200     WORKING-STORAGE SECTION.                                             
012300     01  WORK-AREA.                                                       
012400         05  C-PCTR               PIC 99    COMP VALUE ZERO.              
012500         05  C-CO-CTR             PIC 9(5)  COMP VALUE ZERO.              
012600         05  C-ROW-CTR            PIC 9(7)  COMP VALUE ZERO.              
012700         05  C-SUB                PIC 9(5)  COMP VALUE ZERO.              
012800         05  C-MSUB               PIC 9(3)  COMP VALUE ZERO.              
012900         05  MORE-RECS            PIC XXX        VALUE "YES".             
013000         05  FILLER               PIC X.                                  
013100                                                                          
013200     01  WS-REQ-YEAR               PIC 9(4)  COMP VALUE ZERO.             
013300                                                                          
013400     01  WS-START-YEAR             PIC 9(4)  COMP VALUE ZERO.             
013500     01  WS-START-MONTH            PIC 99    COMP VALUE ZERO.             
013600     01  WS-END-YEAR               PIC 9(4)  COMP VALUE ZERO.             
013700     01  WS-END-MONTH              PIC 99    COMP VALUE ZERO.             
013800     01  WS-CURSOR-YEAR            PIC 9(4)  COMP VALUE ZERO.             
013900     01  WS-CURSOR-MONTH           PIC 99    COMP VALUE ZERO.             
014000                                                                          
014100     01  WS-MONTH-COUNT            PIC 9(3)  COMP VALUE ZERO.             
014200     01  WS-PAGE-COUNT             PIC 9(3)  COMP VALUE ZERO.             
014300     01  WS-SCALE-NUM              PIC S9(5) COMP VALUE ZERO.             
014400     01  WS-SCALE-SWITCH           PIC X          VALUE 'N'.              
014500         88  SCALE-NOT-COMPUTED    VALUE 'Y'.                             
014600         88  SCALE-COMPUTED        VALUE 'N'.                             
014700     01  WS-MAX-AMOUNT             PIC S9(9)V99 COMP-3 VALUE ZERO.        
014800     01  WS-MONTH-TOTAL            PIC S9(9)V99 COMP-3 VALUE ZERO.        
014900                                                                          
015000*    PAGE-SLICING WORK FIELDS - 2450-GET-SUBLIST-BOUNDS DIVIDES           
015100*    THE MONTH LIST INTO FIXED 10-ROW PAGES, SAME AS COBANL01'S           
015200*    HEADER-TABLE SUBSCRIPT-BOUND LOOKUP, SO THE PRINT ROUTINE            
015300*    CAN BREAK PAGE ON A ROW COUNT RATHER THAN LEAVE IT TO THE            
015400*    PRINTER'S OWN LINAGE OVERFLOW.                                       
015500     77  WS-PAGE-NUM               PIC 9(3)  COMP VALUE ZERO.             
015600     77  WS-CUR-PAGE-NUM           PIC 9(3)  COMP VALUE ZERO.             
015700     77  WS-START-INDEX            PIC 9(3)  COMP VALUE ZERO.             
015800     77  WS-END-INDEX              PIC 9(3)  COMP VALUE ZERO.             
015900                                                                          
016000     01  PAGE-BOUNDS-TABLE.                                               
016100         05  PB-ENT OCCURS 24 TIMES.                                      
016200             10  PB-START-INDEX    PIC 9(3) COMP.                         
016300             10  PB-END-INDEX      PIC 9(3) COMP.                         
016400                                                                          
016500*    MONTH KEY LIST FOR THE COMPANY CURRENTLY IN PROCESS, BUILT           
016600*    MOST-RECENT-FIRST BY 2200-BUILD-MONTH-LIST.                          
016700     01  MONTH-LIST-TABLE.                                                
016800         05  ML-ENT OCCURS 240 TIMES.                                     
016900             10  ML-YEAR          PIC 9(4).                               
017000             10  ML-MONTH         PIC 99.                                 
017100             10  ML-AMOUNT        PIC S9(9)V99 COMP-3.                    
017200                                                                          
017300*    INVOICE HEADER TABLE - WHOLE MASTER HELD IN CORE SO EACH             
017400*    COMPANY'S MONTH WALK CAN RE-SCAN IT WITHOUT RE-READING THE           
017500*    FILE ONCE PER MONTH.                                                 
017600     01  INVOICE-TABLE.                                                   
017700         05  INVT-ENT OCCURS 3000 TIMES.                                  
017800             10  T-INV-ID          PIC 9(9).                              
017900             10  T-INV-STATUS      PIC X(18).                             
018000             10  T-INV-TYPE        PIC X(8).                              
018100             10  T-INV-DATE        PIC 9(8).                              
018200             10  T-INV-COMPANY     PIC 9(9).                              
018300                                                                          
018400*    INVOICE-PRODUCT LINE TABLE - HELD IN CORE ALONGSIDE THE              
018500*    INVOICE HEADER TABLE SO EACH MONTH'S PROFIT/LOSS CAN BE              
018600*    SUMMED BY JOINING ON THE INVOICE ID.                                 
018700     01  INVOICE-PROD-TABLE.                                              
018800         05  IPT-ENT OCCURS 6000 TIMES.                                   
018900             10  T-IP-INVOICE-ID   PIC 9(9).                              
019000             10  T-IP-PROFIT-LOSS  PIC S9(9)V99 COMP-3.                   
019100                                                                          
019200     01  WS-INV-CTR                PIC 9(5)  COMP VALUE ZERO.             
019300     01  WS-IP-CTR                 PIC 9(5)  COMP VALUE ZERO.             
019400     01  WS-IP-SUB                 PIC 9(5)  COMP VALUE ZERO.             
019500     01  WS-CURR-INV-ID            PIC 9(9)       VALUE ZERO.             
019600                                                                          
019700     01  WS-CURR-DATE-X.                                                  
019800         05  WS-CURR-YEAR          PIC 9(4).                              
019900         05  WS-CURR-MONTH         PIC 99.                                
020000         05  WS-CURR-DAY           PIC 99.                                
020100         05  FILLER                PIC X(15).                             
020200                                                                          
020300*    PACKED VIEW OF TODAY'S DATE - SHARES THE SAME BYTES AS THE           
020400*    SPLIT YEAR/MONTH/DAY GROUP ABOVE.                                    
020500     01  WS-CURR-DATE-NUM REDEFINES WS-CURR-DATE-X.                       
020600         05  WS-CURR-DATE-8        PIC 9(8).                              
020700         05  FILLER                PIC X(15).                             
020800                                                                          
020900*    ALTERNATE VIEW OF COMP-INSERT-DATE - SPLITS THE PACKED               
021000*    CCYYMMDD START DATE INTO YEAR/MONTH FOR THE WINDOW LOGIC.            
021100     01  WS-COMP-START-X           PIC 9(8).                              
021200     01  WS-COMP-START-R REDEFINES WS-COMP-START-X.                       
021300         05  WS-COMP-START-YEAR    PIC 9(4).                              
021400         05  WS-COMP-START-MONTH   PIC 99.                                
021500         05  WS-COMP-START-DAY     PIC 99.                                
021600                                                                          
021700*    MONTH NAME TABLE - SAME LOOKUP IDIOM AS THE BILLING RUN.             
021800     01  WS-MONTH-NAMES-LIST.                                             
021900         05  FILLER                PIC X(9) VALUE 'JANUARY  '.            
022000         05  FILLER                PIC X(9) VALUE 'FEBRUARY '.            
022100         05  FILLER                PIC X(9) VALUE 'MARCH    '.            
022200         05  FILLER                PIC X(9) VALUE 'APRIL    '.            
022300         05  FILLER                PIC X(9) VALUE 'MAY      '.            
022400         05  FILLER                PIC X(9) VALUE 'JUNE     '.            
022500         05  FILLER                PIC X(9) VALUE 'JULY     '.            
022600         05  FILLER                PIC X(9) VALUE 'AUGUST   '.            
022700         05  FILLER                PIC X(9) VALUE 'SEPTEMBER'.            
022800         05  FILLER                PIC X(9) VALUE 'OCTOBER  '.            
022900         05  FILLER                PIC X(9) VALUE 'NOVEMBER '.            
023000         05  FILLER                PIC X(9) VALUE 'DECEMBER '.            
023100     01  WS-MONTH-NAMES-TABLE REDEFINES WS-MONTH-NAMES-LIST.              
023200         05  WS-MONTH-NAME-ENT     PIC X(9) OCCURS 12 TIMES.              
023300                                                                          
023400     01  COMPANY-TITLE.                                                   
023500         05  FILLER                PIC X(6)  VALUE "DATE:".               
023600         05  O-MONTH               PIC 99.                                
023700         05  FILLER                PIC X     VALUE "/".                   
023800         05  O-DAY                 PIC 99.                                
023900         05  FILLER                PIC X     VALUE "/".                   
024000         05  O-YEAR                PIC 9(4).                              
024100         05  FILLER                PIC X(24) VALUE SPACES.                
024200         05  FILLER                PIC X(37) VALUE                        
024300             'MONTHLY PROFIT/LOSS REPORT          '.                      
024400         05  FILLER                PIC X(35) VALUE SPACES.                
024500         05  FILLER                PIC X(6)  VALUE "PAGE:".               
024600         05  O-PCTR                PIC Z9.                                
024700                                                                          
024800     01  COLUMN-HEADING-1.                                                
024900         05  FILLER                PIC X(10) VALUE 'COMPANY ID'.          
025000         05  FILLER                PIC X(9)  VALUE SPACES.                
025100         05  FILLER                PIC X(5)  VALUE 'MONTH'.               
025200         05  FILLER                PIC X(12) VALUE SPACES.                
025300         05  FILLER                PIC X(13) VALUE                        
025400             'PROFIT/(LOSS)'.                                             
025500                                                                          
025600     01  DETAIL-LINE.                                                     
025700         05  O-COMP-ID             PIC 9(9).                              
025800         05  FILLER                PIC X(6) VALUE SPACES.                 
025900         05  O-PL-KEY              PIC X(20).                             
026000         05  FILLER                PIC X(6) VALUE SPACES.                 
026100         05  O-PL-AMOUNT           PIC $$,$$$,$$9.99-.                    
026200         05  FILLER                PIC X(66) VALUE SPACES.                
026300                                                                          
026400     01  COTOTAL-LINE.                                                    
026500         05  FILLER                PIC X(4) VALUE SPACES.                 
026600         05  FILLER                PIC X(16) VALUE                        
026700             'MONTHS REPORTED'.                                           
026800         05  O-CT-MONTH-CTR        PIC ZZ9.                               
026900         05  FILLER                PIC X(6) VALUE SPACES.                 
027000         05  FILLER                PIC X(12) VALUE 'CHART SCALE'.         
027100         05  O-CT-SCALE            PIC ZZZZ9.                             
027200         05  FILLER                PIC X(6) VALUE SPACES.                 
027300         05  FILLER                PIC X(11) VALUE 'PAGE COUNT'.          
027400         05  O-CT-PAGE-CTR         PIC ZZ9.                               
027500         05  FILLER                PIC X(65) VALUE SPACES.                
027600                                                                          
027700*    PRINTED IN PLACE OF THE COMPANY TOTAL LINE WHEN THE COMPANY          
027800*    HAS NO MONTHS TO REPORT - THERE IS NO AMOUNT TO SCALE A              
027900*    CHART TO, SO WE FLAG IT RATHER THAN PRINT A CHART SCALE OF           
028000*    ZERO.                                                                
028100     01  SCALE-ERROR-LINE.                                                
028200         05  FILLER                PIC X(4) VALUE SPACES.                 
028300         05  FILLER                PIC X(50) VALUE                        
028400             '*** NO MONTHS FOR THIS COMPANY - CHART SCALE NOT'.          
028500         05  FILLER                PIC X(13) VALUE                        
028600             ' COMPUTED ***'.                                             
028700         05  FILLER                PIC X(65) VALUE SPACES.                
028800                                                                          
028900     01  BLANK-LINE.                                                      
029000         05  FILLER                PIC X(132) VALUE SPACES.               
029100                                                                          
029200     PROCEDURE DIVISION.                                                  
029300                                                                          
029400     0000-PLMTH001.                                                       
029500         PERFORM 1000-INIT.                                               
029600         PERFORM 2000-MAINLINE                                            
029700             UNTIL MORE-RECS = "NO".                                      
029800         PERFORM 3000-CLOSING.                                            
029900         STOP RUN.                                                        
030000                                                                          
030100                                                                          
030200     1000-INIT.                                                           
030300         MOVE FUNCTION CURRENT-DATE TO WS-CURR-DATE-X.                    
030400         MOVE WS-CURR-DAY TO O-DAY.                                       
030500         MOVE WS-CURR-YEAR TO O-YEAR.                                     
030600         MOVE WS-CURR-MONTH TO O-MONTH.                                   
030700                                                                          
030800         OPEN INPUT COMPANY-MASTER.                                       
030900         OPEN INPUT INVOICE-MASTER.                                       
031000         OPEN INPUT INVOICE-PROD-IN.                                      
031100         OPEN INPUT YEAR-PARM-IN.                                         
031200         OPEN OUTPUT PROFITLOSS-OUT.                                      
031300         OPEN OUTPUT PRTOUT.                                              
031400                                                                          
031500         READ YEAR-PARM-IN                                                
031600             AT END                                                       
031700                 MOVE ZERO TO WS-REQ-YEAR.                                
031800         IF WS-REQ-YEAR NOT = ZERO                                        
031900             OR YP-REQUESTED-YEAR = ZERO                                  
032000                 CONTINUE                                                 
032100         END-IF.                                                          
032200         MOVE YP-REQUESTED-YEAR TO WS-REQ-YEAR.                           
032300         CLOSE YEAR-PARM-IN.                                              
032400                                                                          
032500         PERFORM 1100-LOAD-INVOICES THRU 1100-EXIT                        
032600             UNTIL WS-INV-CTR > 3000                                      
032700                 OR MORE-RECS = "EOF".                                    
032800         MOVE "YES" TO MORE-RECS.                                         
032900                                                                          
033000         PERFORM 1150-LOAD-INVOICE-PRODS THRU 1150-EXIT                   
033100             UNTIL WS-IP-CTR > 6000                                       
033200                 OR MORE-RECS = "EOF".                                    
033300         MOVE "YES" TO MORE-RECS.                                         
033400                                                                          
033500         PERFORM 9000-READ.                                               
033600         PERFORM 9100-HEADING.                                            
033700                                                                          
033800                                                                          
033900     1100-LOAD-INVOICES.                                                  
034000         READ INVOICE-MASTER                                              
034100             AT END                                                       
034200                 MOVE "EOF" TO MORE-RECS                                  
034300                 GO TO 1100-EXIT.                                         
034400         ADD 1 TO WS-INV-CTR.                                             
034500         MOVE INV-ID TO T-INV-ID (WS-INV-CTR).                            
034600         MOVE INV-STATUS TO T-INV-STATUS (WS-INV-CTR).                    
034700         MOVE INV-TYPE TO T-INV-TYPE (WS-INV-CTR).                        
034800         MOVE INV-DATE TO T-INV-DATE (WS-INV-CTR).                        
034900         MOVE INV-COMPANY-ID TO T-INV-COMPANY (WS-INV-CTR).               
035000     1100-EXIT.                                                           
035100         EXIT.                                                            
035200                                                                          
035300                                                                          
035400     1150-LOAD-INVOICE-PRODS.                                             
035500         READ INVOICE-PROD-IN                                             
035600             AT END                                                       
035700                 MOVE "EOF" TO MORE-RECS                                  
035800                 GO TO 1150-EXIT.                                         
035900         ADD 1 TO WS-IP-CTR.                                              
036000         MOVE IP-INVOICE-ID TO T-IP-INVOICE-ID (WS-IP-CTR).               
036100         MOVE IP-PROFIT-LOSS TO T-IP-PROFIT-LOSS (WS-IP-CTR).             
036200     1150-EXIT.                                                           
036300         EXIT.                                                            
036400                                                                          
036500                                                                          
036600     2000-MAINLINE.                                                       
036700         MOVE COMP-ID TO O-COMP-ID.                                       
036800         MOVE COMP-INSERT-DATE TO WS-COMP-START-X.                        
036900         ADD 1 TO C-CO-CTR.                                               
037000                                                                          
037100         PERFORM 2100-DETERMINE-WINDOW.                                   
037200         PERFORM 2200-BUILD-MONTH-LIST.                                   
037300         PERFORM 2220-CALC-PAGE-COUNT.                                    
037400         PERFORM 2450-BUILD-PAGE-BOUNDS.                                  
037500         MOVE 1 TO WS-CUR-PAGE-NUM.                                       
037600         PERFORM 2300-SUM-AND-EMIT                                        
037700             VARYING C-MSUB FROM 1 BY 1                                   
037800                 UNTIL C-MSUB > WS-MONTH-COUNT.                           
037900         PERFORM 2400-SCALE-AND-PAGINATE.                                 
038000         PERFORM 2500-COMPANY-TOTAL.                                      
038100                                                                          
038200         PERFORM 9000-READ.                                               
038300                                                                          
038400                                                                          
038500     2100-DETERMINE-WINDOW.                                               
038600         MOVE WS-COMP-START-YEAR TO WS-START-YEAR.                        
038700         MOVE WS-COMP-START-MONTH TO WS-START-MONTH.                      
038800                                                                          
038900         IF WS-REQ-YEAR = ZERO                                            
039000             MOVE WS-CURR-YEAR TO WS-END-YEAR                             
039100             MOVE WS-CURR-MONTH TO WS-END-MONTH                           
039200         ELSE                                                             
039300             EVALUATE TRUE                                                
039400                 WHEN WS-REQ-YEAR = WS-COMP-START-YEAR                    
039500                     AND WS-REQ-YEAR = WS-CURR-YEAR                       
039600                         MOVE WS-CURR-YEAR TO WS-END-YEAR                 
039700                         MOVE WS-CURR-MONTH TO WS-END-MONTH               
039800                 WHEN WS-REQ-YEAR = WS-COMP-START-YEAR                    
039900                         MOVE WS-REQ-YEAR TO WS-END-YEAR                  
040000                         MOVE 12 TO WS-END-MONTH                          
040100                 WHEN WS-REQ-YEAR = WS-CURR-YEAR                          
040200                         MOVE WS-CURR-YEAR TO WS-END-YEAR                 
040300                         MOVE WS-CURR-MONTH TO WS-END-MONTH               
040400                         MOVE WS-REQ-YEAR TO WS-START-YEAR                
040500                         MOVE 1 TO WS-START-MONTH                         
040600                 WHEN OTHER                                               
040700                         MOVE WS-REQ-YEAR TO WS-END-YEAR                  
040800                         MOVE 12 TO WS-END-MONTH                          
040900                         MOVE WS-REQ-YEAR TO WS-START-YEAR                
041000                         MOVE 1 TO WS-START-MONTH                         
041100             END-EVALUATE                                                 
041200         END-IF.                                                          
041300                                                                          
041400                                                                          
041500     2200-BUILD-MONTH-LIST.                                               
041600         MOVE ZERO TO WS-MONTH-COUNT.                                     
041700         MOVE WS-END-YEAR TO WS-CURSOR-YEAR.                              
041800         MOVE WS-END-MONTH TO WS-CURSOR-MONTH.                            
041900                                                                          
042000         PERFORM 2210-ADD-MONTH                                           
042100             UNTIL WS-CURSOR-YEAR < WS-START-YEAR                         
042200                 OR (WS-CURSOR-YEAR = WS-START-YEAR                       
042300                     AND WS-CURSOR-MONTH < WS-START-MONTH)                
042400                 OR WS-MONTH-COUNT > 239.                                 
042500                                                                          
042600                                                                          
042700     2210-ADD-MONTH.                                                      
042800         ADD 1 TO WS-MONTH-COUNT.                                         
042900         MOVE WS-CURSOR-YEAR TO ML-YEAR (WS-MONTH-COUNT).                 
043000         MOVE WS-CURSOR-MONTH TO ML-MONTH (WS-MONTH-COUNT).               
043100         MOVE ZERO TO ML-AMOUNT (WS-MONTH-COUNT).                         
043200                                                                          
043300         IF WS-CURSOR-MONTH = 1                                           
043400             MOVE 12 TO WS-CURSOR-MONTH                                   
043500             SUBTRACT 1 FROM WS-CURSOR-YEAR                               
043600         ELSE                                                             
043700             SUBTRACT 1 FROM WS-CURSOR-MONTH                              
043800         END-IF.                                                          
043900                                                                          
044000                                                                          
044100     2220-CALC-PAGE-COUNT.                                                
044200         DIVIDE WS-MONTH-COUNT BY 10                                      
044300             GIVING WS-PAGE-COUNT                                         
044400             REMAINDER C-SUB.                                             
044500         IF C-SUB NOT = ZERO                                              
044600             ADD 1 TO WS-PAGE-COUNT                                       
044700         END-IF.                                                          
044800                                                                          
044900                                                                          
045000*    SPEC SHEET REF FROM THE ON-LINE INQUIRY PROGRAM'S PAGE-AT-A-         
045100*    TIME LIST FETCH - PAGE N OF THE MONTH LIST COVERS ROWS               
045200*    ((N-1)*10)+1 THROUGH THE LESSER OF N*10 OR THE LIST LENGTH,          
045300*    ONE TABLE ENTRY PER PAGE.  BUILT ONCE, THEN CONSULTED BY             
045400*    2300-SUM-AND-EMIT TO FORCE THE PAGE BREAK AT THE SLICE               
045500*    BOUNDARY INSTEAD OF LEAVING IT TO THE LINAGE COUNTER.                
045600     2450-BUILD-PAGE-BOUNDS.                                              
045700         PERFORM 2455-GET-SUBLIST-BOUNDS                                  
045800             VARYING WS-PAGE-NUM FROM 1 BY 1                              
045900                 UNTIL WS-PAGE-NUM > WS-PAGE-COUNT.                       
046000                                                                          
046100                                                                          
046200     2455-GET-SUBLIST-BOUNDS.                                             
046300         COMPUTE WS-START-INDEX =                                         
046400             ((WS-PAGE-NUM - 1) * 10) + 1.                                
046500         COMPUTE WS-END-INDEX = WS-PAGE-NUM * 10.                         
046600         IF WS-END-INDEX > WS-MONTH-COUNT                                 
046700             MOVE WS-MONTH-COUNT TO WS-END-INDEX                          
046800         END-IF.                                                          
046900         MOVE WS-START-INDEX TO PB-START-INDEX (WS-PAGE-NUM).             
047000         MOVE WS-END-INDEX TO PB-END-INDEX (WS-PAGE-NUM).                 
047100                                                                          
047200                                                                          
047300     2300-SUM-AND-EMIT.                                                   
047400         MOVE ZERO TO WS-MONTH-TOTAL.                                     
047500                                                                          
047600         IF C-MSUB > PB-END-INDEX (WS-CUR-PAGE-NUM)                       
047700             ADD 1 TO WS-CUR-PAGE-NUM                                     
047800             PERFORM 9100-HEADING                                         
047900         END-IF.                                                          
048000                                                                          
048100         PERFORM 2310-SCAN-INVOICES                                       
048200             VARYING C-SUB FROM 1 BY 1                                    
048300                 UNTIL C-SUB > WS-INV-CTR.                                
048400                                                                          
048500         MOVE WS-MONTH-TOTAL TO ML-AMOUNT (C-MSUB).                       
048600         ADD 1 TO C-ROW-CTR.                                              
048700                                                                          
048800         MOVE SPACES TO O-PL-KEY.                                         
048900         STRING ML-YEAR (C-MSUB)                                          
049000             ' '                                                          
049100             WS-MONTH-NAME-ENT (ML-MONTH (C-MSUB))                        
049200             DELIMITED BY SIZE                                            
049300                 INTO O-PL-KEY.                                           
049400         MOVE WS-MONTH-TOTAL TO O-PL-AMOUNT.                              
049500                                                                          
049600         MOVE O-PL-KEY TO PL-KEY.                                         
049700         MOVE WS-MONTH-TOTAL TO PL-AMOUNT.                                
049800         WRITE PROFIT-LOSS-LINE.                                          
049900                                                                          
050000         WRITE PRTLINE                                                    
050100             FROM DETAIL-LINE                                             
050200                 AFTER ADVANCING 1 LINE                                   
050300                     AT EOP                                               
050400                         PERFORM 9100-HEADING.                            
050500                                                                          
050600                                                                          
050700     2310-SCAN-INVOICES.                                                  
050800         IF T-INV-COMPANY (C-SUB) = COMP-ID                               
050900             AND T-INV-STATUS (C-SUB) = 'APPROVED          '              
051000             AND T-INV-TYPE (C-SUB) = 'SALES   '                          
051100             AND T-INV-DATE (C-SUB) (1:4) = ML-YEAR (C-MSUB)              
051200             AND T-INV-DATE (C-SUB) (5:2) = ML-MONTH (C-MSUB)             
051300                 MOVE T-INV-ID (C-SUB) TO WS-CURR-INV-ID                  
051400                 PERFORM 2320-SUM-INVOICE-LINES                           
051500         END-IF.                                                          
051600                                                                          
051700                                                                          
051800     2320-SUM-INVOICE-LINES.                                              
051900         PERFORM 2325-ADD-ONE-LINE                                        
052000             VARYING WS-IP-SUB FROM 1 BY 1                                
052100                 UNTIL WS-IP-SUB > WS-IP-CTR.                             
052200                                                                          
052300                                                                          
052400     2325-ADD-ONE-LINE.                                                   
052500         IF T-IP-INVOICE-ID (WS-IP-SUB) = WS-CURR-INV-ID                  
052600             ADD T-IP-PROFIT-LOSS (WS-IP-SUB)                             
052700                 TO WS-MONTH-TOTAL                                        
052800         END-IF.                                                          
052900                                                                          
053000                                                                          
053100     2400-SCALE-AND-PAGINATE.                                             
053200         MOVE ZERO TO WS-MAX-AMOUNT.                                      
053300                                                                          
053400         PERFORM 2410-CHECK-ONE-MONTH                                     
053500             VARYING C-MSUB FROM 1 BY 1                                   
053600                 UNTIL C-MSUB > WS-MONTH-COUNT.                           
053700                                                                          
053800         IF WS-MONTH-COUNT = ZERO                                         
053900             SET SCALE-NOT-COMPUTED TO TRUE                               
054000             MOVE ZERO TO WS-SCALE-NUM                                    
054100         ELSE                                                             
054200             SET SCALE-COMPUTED TO TRUE                                   
054300             COMPUTE WS-SCALE-NUM ROUNDED =                               
054400                 (WS-MAX-AMOUNT / 100) + 2                                
054500         END-IF.                                                          
054600                                                                          
054700                                                                          
054800     2410-CHECK-ONE-MONTH.                                                
054900         IF ML-AMOUNT (C-MSUB) > WS-MAX-AMOUNT                            
055000             MOVE ML-AMOUNT (C-MSUB) TO WS-MAX-AMOUNT                     
055100         END-IF.                                                          
055200                                                                          
055300                                                                          
055400     2500-COMPANY-TOTAL.                                                  
055500         IF SCALE-NOT-COMPUTED                                            
055600             WRITE PRTLINE                                                
055700                 FROM SCALE-ERROR-LINE                                    
055800                     AFTER ADVANCING 2 LINES                              
055900                         AT EOP                                           
056000                             PERFORM 9100-HEADING                         
056100         ELSE                                                             
056200             MOVE WS-MONTH-COUNT TO O-CT-MONTH-CTR                        
056300             MOVE WS-SCALE-NUM TO O-CT-SCALE                              
056400             MOVE WS-PAGE-COUNT TO O-CT-PAGE-CTR                          
056500             WRITE PRTLINE                                                
056600                 FROM COTOTAL-LINE                                        
056700                     AFTER ADVANCING 2 LINES                              
056800                         AT EOP                                           
056900                             PERFORM 9100-HEADING                         
057000         END-IF.                                                          
057100                                                                          
057200                                                                          
057300     3000-CLOSING.                                                        
057400         CLOSE COMPANY-MASTER.                                            
057500         CLOSE INVOICE-MASTER.                                            
057600         CLOSE INVOICE-PROD-IN.                                           
057700         CLOSE PROFITLOSS-OUT.                                            
057800         CLOSE PRTOUT.                                                    
057900                                                                          
058000                                                                          
058100     9000-READ.                                                           
058200         READ COMPANY-MASTER                                              
058300             AT END                                                       
058400                 MOVE "NO" TO MORE-RECS.                                  
058500                                                                          
058600                                                                          
058700     9100-HEADING.                                                        
058800         ADD 1 TO C-PCTR.                                                 
058900         MOVE C-PCTR TO O-PCTR.                                           
059000                                                                          
059100         WRITE PRTLINE                                                    
059200             FROM COMPANY-TITLE                                           
059300                 AFTER ADVANCING PAGE.                                    
059400         WRITE PRTLINE                                                    
059500             FROM COLUMN-HEADING-1                                        
059600                 AFTER ADVANCING 2 LINES.                                 
059700         WRITE PRTLINE                                                    
059800             FROM BLANK-LINE                                              
059900                 AFTER ADVANCING 1 LINE.                                  
