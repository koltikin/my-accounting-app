000100*****************************************************************         
000200* INVOICE-PRODUCT DETAIL RECORD - ONE ROW PER LINE ITEM ON AN   *         
000300* INVOICE.  IP-QUANTITY IS THE SIGNED STOCK MOVEMENT STKMNT01   *         
000400* APPLIES TO THE OWNING PRODUCT; IP-PROFIT-LOSS FEEDS BOTH      *         
000500* PROFIT/LOSS RUNS (PLMTH001 AND PLPRD001).  IP-REMAINING-QTY   *         
000600* IS CARRIED FOR COST BASIS BUT IS NOT USED BY THESE RUNS.      *         
000700*****************************************************************         
000800 01  INVOICE-PRODUCT-RECORD.                                              
000900     05  IP-INVOICE-ID               PIC 9(9).                            
001000     05  IP-PRODUCT-ID               PIC 9(9).                            
001100     05  IP-QUANTITY                 PIC S9(7)                            
001200                                      SIGN LEADING SEPARATE.              
001300     05  IP-PRICE                    PIC S9(9)V99                         
001400                                      SIGN LEADING SEPARATE.              
001500     05  IP-PROFIT-LOSS              PIC S9(9)V99                         
001600                                      SIGN LEADING SEPARATE.              
001700     05  IP-REMAINING-QTY            PIC S9(7)                            
001800                                      SIGN LEADING SEPARATE.              
001900     05  FILLER                      PIC X(2).                            
