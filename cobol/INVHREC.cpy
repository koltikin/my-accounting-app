000100*****************************************************************         
000200* INVOICE HEADER RECORD - SALES AND PURCHASE INVOICES FOR ALL   *         
000300* SUBSCRIBER COMPANIES.  ONLY INV-STATUS = APPROVED AND         *         
000400* INV-TYPE = SALES INVOICES FEED THE MONTHLY PROFIT/LOSS RUN.   *         
000500* INV-STATUS OF CANCELLED IS USED BY STKMNT01 TO TELL A         *         
000600* REVERSAL POSTING FROM A NORMAL POSTING.                       *         
000700*                                                                *        
000800* MAINT LOG                                                     *         
000900* RC 3/91  - WIDENED INV-STATUS TO 18 - 'AWAITING_APPROVAL'     *         
001000*            RUNS 17 CHARACTERS AND WOULD NOT FIT IN THE        *         
001100*            ORIGINAL 10 BYTE SLOT WITHOUT TRUNCATING.          *         
001200*****************************************************************         
001300 01  INVOICE-RECORD.                                                      
001400     05  INV-ID                      PIC 9(9).                            
001500     05  INV-NO                      PIC X(20).                           
001600     05  INV-STATUS                  PIC X(18).                           
001700         88  INV-STAT-APPROVED       VALUE 'APPROVED          '.          
001800         88  INV-STAT-AWAITING       VALUE 'AWAITING_APPROVAL '.          
001900         88  INV-STAT-CANCELLED      VALUE 'CANCELLED         '.          
002000     05  INV-TYPE                    PIC X(8).                            
002100         88  INV-TYPE-SALES          VALUE 'SALES   '.                    
002200         88  INV-TYPE-PURCHASE       VALUE 'PURCHASE'.                    
002300     05  INV-DATE                    PIC 9(8).                            
002400     05  INV-COMPANY-ID              PIC 9(9).                            
002500     05  INV-PRICE                   PIC S9(9)V99                         
002600                                      SIGN LEADING SEPARATE.              
002700     05  INV-TAX                     PIC S9(9)V99                         
002800                                      SIGN LEADING SEPARATE.              
002900     05  INV-TOTAL                   PIC S9(9)V99                         
003000                                      SIGN LEADING SEPARATE.              
003100     05  FILLER                      PIC X(4).                            
