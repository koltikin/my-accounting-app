000100*****************************************************************         
000200* PROFIT/LOSS REPORT LINE - ONE ROW PER MONTH (PLMTH001) OR PER *         
000300* PRODUCT (PLPRD001).  PL-KEY CARRIES A MONTH LABEL LIKE        *         
000400* '2026 JANUARY' OR A PRODUCT NAME, DEPENDING ON WHICH RUN      *         
000500* WROTE THE ROW.  PL-AMOUNT IS SIGNED - A LOSS PRINTS NEGATIVE. *         
000600*****************************************************************         
000700 01  PROFIT-LOSS-LINE.                                                    
000800     05  PL-KEY                      PIC X(20).                           
000900     05  PL-AMOUNT                   PIC S9(9)V99                         
001000                                      SIGN LEADING SEPARATE.              
001100     05  FILLER                      PIC X(3).                            
