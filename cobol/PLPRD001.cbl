000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.        PLPRD001.                                         
000300     AUTHOR.            SHIRLEY BANACEK.                                  
000400     INSTALLATION.      LINDQUIST DIVISION - FINANCIAL REPORTING.         
000500     DATE-WRITTEN.      10/21/92.                                         
000600     DATE-COMPILED.                                                       
000700     SECURITY.          COMPANY CONFIDENTIAL - FINANCIAL DATA.            
000800                                                                          
000900*****************************************************************         
001000* PRODUCT PROFIT/LOSS REPORT.  FOR EACH SUBSCRIBER COMPANY THIS *         
001100* RUN LISTS EVERY PRODUCT THE COMPANY OWNS, SUMMING PROFIT/LOSS *         
001200* ACROSS ALL OF THAT COMPANY'S INVOICE-PRODUCT LINES REFERENCING*         
001300* THE PRODUCT.  COMPANION TO PLMTH001, WHICH BREAKS THE SAME    *         
001400* FIGURES DOWN BY MONTH INSTEAD OF BY PRODUCT.                  *         
001500*                                                                *        
001600* PRODUCT, INVOICE HEADER AND INVOICE-PRODUCT DETAIL ARE ALL    *         
001700* HELD WHOLE IN CORE FOR THE RUN - SEE PARA 1000-INIT - SO THE  *         
001800* PER-PRODUCT SUM CAN JOIN ACROSS ALL THREE WITHOUT REWINDING   *         
001900* ANY OF THE THREE MASTERS PER PRODUCT.                         *         
002000*                                                                *        
002100* CHANGE LOG                                                    *         
002200* 10/21/92 SB  PR-1235 INITIAL WRITE OF PROGRAM.               *          
002300* 04/06/93 SB  PR-1261 ADDED CHART SCALE FIGURE TO THE COMPANY *          
002400*              TOTAL LINE, SAME AS THE MONTHLY RUN.             *         
002500* 11/30/95 JT  PR-1372 YEAR OPTION COUNT ADDED TO THE COMPANY  *          
002600*              TOTAL LINE FOR THE REPORT MENU BUILD.             *        
002700* 01/06/99 KD  PR-1473 Y2K FIX - REGISTRATION YEAR COMPARE NOW *          
002800*              FOUR DIGIT THROUGHOUT; VERIFIED CENTURY CLEAN.   *         
002900* 03/11/02 MW  PR-1509 PAGE COUNT NOW PRINTED ON THE COMPANY   *          
003000*              TOTAL LINE - REQUESTED BY REPORTING SUPERVISOR.  *         
003100* 09/19/03 RH  PR-1525 THE COMPANY TOTAL LINE'S "NO PRODUCTS   *          
003200*              FOR THIS COMPANY" MESSAGE NOW USES ITS OWN       *         
003300*              SWITCH (WS-SCALE-SWITCH) INSTEAD OF TESTING      *         
003400*              WS-SCALE-NUM FOR ZERO - A LEGITIMATE ZERO        *         
003500*              PROFIT/LOSS PRODUCT WAS PRINTING THE ERROR       *         
003600*              MESSAGE BY MISTAKE.                               *        
003700* 04/05/04 RH  PR-1532 BUILT A PAGE-BOUNDS TABLE (PARAS 2220-   *         
003800*              CALC-PAGE-COUNT/2450-BUILD-PAGE-BOUNDS/2455-GET- *         
003900*              SUBLIST-BOUNDS) THAT SLICES THE PRODUCT LIST     *         
004000*              INTO FIXED 10-ROW PAGES AND FORCES THE PAGE      *         
004100*              BREAK AT THE SLICE BOUNDARY - MATCHES PLMTH001'S *         
004200*              SAME FIX AND THE ON-LINE LIST SCREEN'S PAGE-AT-  *         
004300*              A-TIME FETCH.                                    *         
004400*****************************************************************         
004500                                                                          
004600     ENVIRONMENT DIVISION.                                                
004700     CONFIGURATION SECTION.                                               
004800     SPECIAL-NAMES.                                                       
004900         C01 IS TOP-OF-FORM.                                              
005000                                                                          
005100     INPUT-OUTPUT SECTION.                                                
005200     FILE-CONTROL.                                                        
005300                                                                          
005400         SELECT COMPANY-MASTER                                            
005500             ASSIGN TO COMPANY                                            
005600             ORGANIZATION IS LINE SEQUENTIAL.                             
005700                                                                          
005800         SELECT PRODUCT-MASTER                                            
005900             ASSIGN TO PRODUCT                                            
006000             ORGANIZATION IS LINE SEQUENTIAL.                             
006100                                                                          
006200         SELECT INVOICE-MASTER                                            
006300             ASSIGN TO INVOICE                                            
006400             ORGANIZATION IS LINE SEQUENTIAL.                             
006500                                                                          
006600         SELECT INVOICE-PROD-IN                                           
006700             ASSIGN TO INVPROD                                            
006800             ORGANIZATION IS LINE SEQUENTIAL.                             
006900                                                                          
007000         SELECT PROFITLOSS-OUT                                            
007100             ASSIGN TO PROFLOSS                                           
007200             ORGANIZATION IS LINE SEQUENTIAL.                             
007300                                                                          
007400         SELECT PRTOUT                                                    
007500             ASSIGN TO PLPRDPRT                                           
007600             ORGANIZATION IS RECORD SEQUENTIAL.                           
007700                                                                          
007800     DATA DIVISION.                                                       
007900     FILE SECTION.                                                        
008000                                                                          
008100     FD  COMPANY-MASTER                                                   
008200         LABEL RECORD IS STANDARD                                         
008300         DATA RECORD IS COMPANY-RECORD.                                   
008400                                                                          
008500     COPY COMPREC.                                                        
008600                                                                          
008700     FD  PRODUCT-MASTER                                                   
008800         LABEL RECORD IS STANDARD                                         
008900         DATA RECORD IS PRODUCT-RECORD.                                   
009000                                                                          
009100     COPY PRODREC.                                                        
009200                                                                          
009300     FD  INVOICE-MASTER                                                   
009400         LABEL RECORD IS STANDARD                                         
009500         DATA RECORD IS INVOICE-RECORD.                                   
009600                                                                          
009700     COPY INVHREC.                                                        
009800                                                                          
009900     FD  INVOICE-PROD-IN                                                  
010000         LABEL RECORD IS STANDARD                                         
010100         DATA RECORD IS INVOICE-PRODUCT-RECORD.                           
010200                                                                          
010300     COPY INVDREC.                                                        
010400                                                                          
010500     FD  PROFITLOSS-OUT                                                   
010600         LABEL RECORD IS STANDARD                                         
010700         DATA RECORD IS PROFIT-LOSS-LINE.                                 
010800                                                                          
010900     COPY PLLNREC.                                                        
011000                                                                          
011100     FD  PRTOUT                                                           
011200         LABEL RECORD IS OMITTED                                          
011300         RECORD CONTAINS 132 CHARACTERS                                   
011400         LINAGE IS 60 WITH FOOTING AT 55                                  
011500         DATA RECORD IS PRTLINE.                                          
011600                                                                          
011700     01  PRTLINE                   PIC X(132).                            
011800                                                                          
011900     WORKING-STORAGE SECTION.                                             
012000     01  WORK-AREA.                                                       
012100         05  C-PCTR                PIC 99    COMP VALUE ZERO.             
012200         05  C-CO-CTR              PIC 9(5)  COMP VALUE ZERO.             
012300         05  C-ROW-CTR             PIC 9(7)  COMP VALUE ZERO.             
012400         05  C-SUB                 PIC 9(5)  COMP VALUE ZERO.             
012500         05  C-PSUB                PIC 9(5)  COMP VALUE ZERO.             
012600         05  MORE-RECS             PIC XXX        VALUE "YES".            
012700         05  FILLER                PIC X.                                 
012800                                                                          
012900     01  WS-PROD-COUNT             PIC 9(5)  COMP VALUE ZERO.             
013000     01  WS-INV-CTR                PIC 9(5)  COMP VALUE ZERO.             
013100     01  WS-IP-CTR                 PIC 9(5)  COMP VALUE ZERO.             
013200     01  WS-IP-SUB                 PIC 9(5)  COMP VALUE ZERO.             
013300     01  WS-INV-SUB                PIC 9(5)  COMP VALUE ZERO.             
013400     01  WS-OWNED-SWITCH           PIC X          VALUE 'N'.              
013500         88  LINE-IS-OWNED         VALUE 'Y'.                             
013600         88  LINE-NOT-OWNED        VALUE 'N'.                             
013700     01  WS-YEAR-OPT-CTR           PIC 9(3)  COMP VALUE ZERO.             
013800     01  WS-PAGE-COUNT             PIC 9(3)  COMP VALUE ZERO.             
013900     01  WS-SCALE-NUM              PIC S9(5) COMP VALUE ZERO.             
014000     01  WS-SCALE-SWITCH           PIC X          VALUE 'N'.              
014100         88  SCALE-NOT-COMPUTED    VALUE 'Y'.                             
014200         88  SCALE-COMPUTED        VALUE 'N'.                             
014300     01  WS-MAX-AMOUNT             PIC S9(9)V99 COMP-3 VALUE ZERO.        
014400     01  WS-PROD-TOTAL             PIC S9(9)V99 COMP-3 VALUE ZERO.        
014500                                                                          
014600*    PAGE-SLICING WORK FIELDS - 2450-GET-SUBLIST-BOUNDS DIVIDES           
014700*    THE COMPANY'S PRODUCT LIST INTO FIXED 10-ROW PAGES SO THE            
014800*    PRINT ROUTINE CAN BREAK PAGE ON A ROW COUNT RATHER THAN              
014900*    LEAVE IT TO THE PRINTER'S OWN LINAGE OVERFLOW.                       
015000     77  WS-PAGE-NUM               PIC 9(3)  COMP VALUE ZERO.             
015100     77  WS-CUR-PAGE-NUM           PIC 9(3)  COMP VALUE ZERO.             
015200     77  WS-START-INDEX            PIC 9(5)  COMP VALUE ZERO.             
015300     77  WS-END-INDEX              PIC 9(5)  COMP VALUE ZERO.             
015400                                                                          
015500     01  PAGE-BOUNDS-TABLE.                                               
015600         05  PB-ENT OCCURS 150 TIMES.                                     
015700             10  PB-START-INDEX    PIC 9(5) COMP.                         
015800             10  PB-END-INDEX      PIC 9(5) COMP.                         
015900                                                                          
016000*    PRODUCT LIST FOR THE COMPANY CURRENTLY IN PROCESS, BUILT             
016100*    FROM THE PRODUCT TABLE BELOW BY 2200-BUILD-PRODUCT-LIST.             
016200     01  PRODUCT-LIST-TABLE.                                              
016300         05  PL-ENT OCCURS 1500 TIMES.                                    
016400             10  PLST-PROD-SUB     PIC 9(5) COMP.                         
016500             10  PLST-AMOUNT       PIC S9(9)V99 COMP-3.                   
016600                                                                          
016700*    PRODUCT MASTER TABLE - WHOLE MASTER HELD IN CORE FOR THE             
016800*    RUN, THE SAME TABLE-LOAD IDIOM USED BY THE STOCK RUN.                
016900     01  PRODUCT-TABLE.                                                   
017000         05  PRODT-ENT OCCURS 1500 TIMES.                                 
017100             10  T-PROD-ID         PIC 9(9).                              
017200             10  T-PROD-NAME       PIC X(40).                             
017300             10  T-PROD-COMPANY    PIC 9(9).                              
017400                                                                          
017500*    ALTERNATE VIEW OF THE PRODUCT TABLE, SCANNED BY THE                  
017600*    OWNERSHIP BUILD WHEN ONLY THE COMPANY-ID COLUMN MATTERS.             
017700     01  PRODUCT-TABLE-OWNER REDEFINES PRODUCT-TABLE.                     
017800         05  OWNT-ENT OCCURS 1500 TIMES.                                  
017900             10  FILLER            PIC X(49).                             
018000             10  OWNT-COMPANY      PIC 9(9).                              
018100                                                                          
018200*    INVOICE HEADER TABLE - COMPANY OWNERSHIP JOIN ONLY, THE              
018300*    SAME IDIOM AS THE MONTHLY REPORT'S INVOICE TABLE.                    
018400     01  INVOICE-TABLE.                                                   
018500         05  INVT-ENT OCCURS 3000 TIMES.                                  
018600             10  T-INV-ID          PIC 9(9).                              
018700             10  T-INV-COMPANY     PIC 9(9).                              
018800                                                                          
018900*    INVOICE-PRODUCT LINE TABLE - HELD IN CORE ALONGSIDE THE              
019000*    OTHER TWO TABLES SO EACH PRODUCT'S TOTAL CAN BE SUMMED IN            
019100*    ONE PASS WITHOUT REWINDING ANY FILE.                                 
019200     01  INVOICE-PROD-TABLE.                                              
019300         05  IPT-ENT OCCURS 6000 TIMES.                                   
019400             10  T-IP-INVOICE-ID   PIC 9(9).                              
019500             10  T-IP-PRODUCT-ID   PIC 9(9).                              
019600             10  T-IP-PROFIT-LOSS  PIC S9(9)V99 COMP-3.                   
019700                                                                          
019800     01  WS-CURR-DATE-X.                                                  
019900         05  WS-CURR-YEAR           PIC 9(4).                             
020000         05  WS-CURR-MONTH          PIC 99.                               
020100         05  WS-CURR-DAY            PIC 99.                               
020200         05  FILLER                 PIC X(15).                            
020300                                                                          
020400*    PACKED VIEW OF TODAY'S DATE - SAME BYTES AS THE SPLIT                
020500*    YEAR/MONTH/DAY GROUP ABOVE.                                          
020600     01  WS-CURR-DATE-NUM REDEFINES WS-CURR-DATE-X.                       
020700         05  WS-CURR-DATE-8         PIC 9(8).                             
020800         05  FILLER                 PIC X(15).                            
020900                                                                          
021000*    ALTERNATE VIEW OF COMP-INSERT-DATE - SPLITS THE PACKED               
021100*    CCYYMMDD REGISTRATION DATE SO ITS YEAR CAN DRIVE THE YEAR            
021200*    OPTION COUNT ON THE COMPANY TOTAL LINE.                              
021300     01  WS-COMP-START-X            PIC 9(8).                             
021400     01  WS-COMP-START-R REDEFINES WS-COMP-START-X.                       
021500         05  WS-COMP-START-YEAR     PIC 9(4).                             
021600         05  FILLER                 PIC 9(4).                             
021700                                                                          
021800     01  COMPANY-TITLE.                                                   
021900         05  FILLER                 PIC X(6)  VALUE "DATE:".              
022000         05  O-MONTH                PIC 99.                               
022100         05  FILLER                 PIC X     VALUE "/".                  
022200         05  O-DAY                  PIC 99.                               
022300         05  FILLER                 PIC X     VALUE "/".                  
022400         05  O-YEAR                 PIC 9(4).                             
022500         05  FILLER                 PIC X(24) VALUE SPACES.               
022600         05  FILLER                 PIC X(37) VALUE                       
022700             'PRODUCT PROFIT/LOSS REPORT          '.                      
022800         05  FILLER                 PIC X(35) VALUE SPACES.               
022900         05  FILLER                 PIC X(6)  VALUE "PAGE:".              
023000         05  O-PCTR                 PIC Z9.                               
023100                                                                          
023200     01  COLUMN-HEADING-1.                                                
023300         05  FILLER                 PIC X(10) VALUE 'COMPANY ID'.         
023400         05  FILLER                 PIC X(9)  VALUE SPACES.               
023500         05  FILLER                 PIC X(12) VALUE                       
023600             'PRODUCT NAME'.                                              
023700         05  FILLER                 PIC X(5)  VALUE SPACES.               
023800         05  FILLER                 PIC X(13) VALUE                       
023900             'PROFIT/(LOSS)'.                                             
024000                                                                          
024100     01  DETAIL-LINE.                                                     
024200         05  O-COMP-ID              PIC 9(9).                             
024300         05  FILLER                 PIC X(6) VALUE SPACES.                
024400         05  O-PL-KEY               PIC X(20).                            
024500         05  FILLER                 PIC X(6) VALUE SPACES.                
024600         05  O-PL-AMOUNT            PIC $$,$$$,$$9.99-.                   
024700         05  FILLER                 PIC X(66) VALUE SPACES.               
024800                                                                          
024900     01  COTOTAL-LINE.                                                    
025000         05  FILLER                 PIC X(4) VALUE SPACES.                
025100         05  FILLER                 PIC X(17) VALUE                       
025200             'PRODUCTS REPORTED'.                                         
025300         05  O-CT-PROD-CTR          PIC ZZ9.                              
025400         05  FILLER                 PIC X(5) VALUE SPACES.                
025500         05  FILLER                 PIC X(12) VALUE 'CHART SCALE'.        
025600         05  O-CT-SCALE             PIC ZZZZ9.                            
025700         05  FILLER                 PIC X(6) VALUE SPACES.                
025800         05  FILLER                 PIC X(11) VALUE 'PAGE COUNT'.         
025900         05  O-CT-PAGE-CTR          PIC ZZ9.                              
026000         05  FILLER                 PIC X(6) VALUE SPACES.                
026100         05  FILLER                 PIC X(11) VALUE 'YEAR OPTS'.          
026200         05  O-CT-YR-OPT-CTR        PIC ZZ9.                              
026300         05  FILLER                 PIC X(38) VALUE SPACES.               
026400                                                                          
026500*    PRINTED IN PLACE OF THE COMPANY TOTAL LINE WHEN THE COMPANY          
026600*    OWNS NO PRODUCTS - THERE IS NO AMOUNT TO SCALE A CHART TO,           
026700*    SO WE FLAG IT RATHER THAN PRINT A CHART SCALE OF ZERO.               
026800     01  SCALE-ERROR-LINE.                                                
026900         05  FILLER                 PIC X(4) VALUE SPACES.                
027000         05  FILLER                 PIC X(50) VALUE                       
027100             '*** NO PRODUCTS FOR THIS COMPANY - CHART SCALE NOT'.        
027200         05  FILLER                 PIC X(13) VALUE                       
027300             ' COMPUTED ***'.                                             
027400         05  FILLER                 PIC X(65) VALUE SPACES.               
027500                                                                          
027600     01  BLANK-LINE.                                                      
027700         05  FILLER                 PIC X(132) VALUE SPACES.              
027800                                                                          
027900     PROCEDURE DIVISION.                                                  
028000                                                                          
028100     0000-PLPRD001.                                                       
028200         PERFORM 1000-INIT.                                               
028300         PERFORM 2000-MAINLINE                                            
028400             UNTIL MORE-RECS = "NO".                                      
028500         PERFORM 3000-CLOSING.                                            
028600         STOP RUN.                                                        
028700                                                                          
028800                                                                          
028900     1000-INIT.                                                           
029000         MOVE FUNCTION CURRENT-DATE TO WS-CURR-DATE-X.                    
029100         MOVE WS-CURR-DAY TO O-DAY.                                       
029200         MOVE WS-CURR-YEAR TO O-YEAR.                                     
029300         MOVE WS-CURR-MONTH TO O-MONTH.                                   
029400                                                                          
029500         OPEN INPUT COMPANY-MASTER.                                       
029600         OPEN INPUT PRODUCT-MASTER.                                       
029700         OPEN INPUT INVOICE-MASTER.                                       
029800         OPEN INPUT INVOICE-PROD-IN.                                      
029900         OPEN OUTPUT PROFITLOSS-OUT.                                      
030000         OPEN OUTPUT PRTOUT.                                              
030100                                                                          
030200         PERFORM 1100-LOAD-PRODUCTS THRU 1100-EXIT                        
030300             UNTIL WS-PROD-COUNT > 1500                                   
030400                 OR MORE-RECS = "EOF".                                    
030500         MOVE "YES" TO MORE-RECS.                                         
030600                                                                          
030700         PERFORM 1150-LOAD-INVOICES THRU 1150-EXIT                        
030800             UNTIL WS-INV-CTR > 3000                                      
030900                 OR MORE-RECS = "EOF".                                    
031000         MOVE "YES" TO MORE-RECS.                                         
031100                                                                          
031200         PERFORM 1200-LOAD-INVOICE-PRODS THRU 1200-EXIT                   
031300             UNTIL WS-IP-CTR > 6000                                       
031400                 OR MORE-RECS = "EOF".                                    
031500         MOVE "YES" TO MORE-RECS.                                         
031600                                                                          
031700         PERFORM 9000-READ.                                               
031800         PERFORM 9100-HEADING.                                            
031900                                                                          
032000                                                                          
032100     1100-LOAD-PRODUCTS.                                                  
032200         READ PRODUCT-MASTER                                              
032300             AT END                                                       
032400                 MOVE "EOF" TO MORE-RECS                                  
032500                 GO TO 1100-EXIT.                                         
032600         ADD 1 TO WS-PROD-COUNT.                                          
032700         MOVE PROD-ID TO T-PROD-ID (WS-PROD-COUNT).                       
032800         MOVE PROD-NAME TO T-PROD-NAME (WS-PROD-COUNT).                   
032900         MOVE PROD-COMPANY-ID TO T-PROD-COMPANY (WS-PROD-COUNT).          
033000     1100-EXIT.                                                           
033100         EXIT.                                                            
033200                                                                          
033300                                                                          
033400     1150-LOAD-INVOICES.                                                  
033500         READ INVOICE-MASTER                                              
033600             AT END                                                       
033700                 MOVE "EOF" TO MORE-RECS                                  
033800                 GO TO 1150-EXIT.                                         
033900         ADD 1 TO WS-INV-CTR.                                             
034000         MOVE INV-ID TO T-INV-ID (WS-INV-CTR).                            
034100         MOVE INV-COMPANY-ID TO T-INV-COMPANY (WS-INV-CTR).               
034200     1150-EXIT.                                                           
034300         EXIT.                                                            
034400                                                                          
034500                                                                          
034600     1200-LOAD-INVOICE-PRODS.                                             
034700         READ INVOICE-PROD-IN                                             
034800             AT END                                                       
034900                 MOVE "EOF" TO MORE-RECS                                  
035000                 GO TO 1200-EXIT.                                         
035100         ADD 1 TO WS-IP-CTR.                                              
035200         MOVE IP-INVOICE-ID TO T-IP-INVOICE-ID (WS-IP-CTR).               
035300         MOVE IP-PRODUCT-ID TO T-IP-PRODUCT-ID (WS-IP-CTR).               
035400         MOVE IP-PROFIT-LOSS TO T-IP-PROFIT-LOSS (WS-IP-CTR).             
035500     1200-EXIT.                                                           
035600         EXIT.                                                            
035700                                                                          
035800                                                                          
035900     2000-MAINLINE.                                                       
036000         MOVE COMP-ID TO O-COMP-ID.                                       
036100         MOVE COMP-INSERT-DATE TO WS-COMP-START-X.                        
036200         ADD 1 TO C-CO-CTR.                                               
036300                                                                          
036400         PERFORM 2200-BUILD-PRODUCT-LIST.                                 
036500         PERFORM 2220-CALC-PAGE-COUNT.                                    
036600         PERFORM 2450-BUILD-PAGE-BOUNDS.                                  
036700         MOVE 1 TO WS-CUR-PAGE-NUM.                                       
036800         PERFORM 2300-SUM-AND-EMIT                                        
036900             VARYING C-PSUB FROM 1 BY 1                                   
037000                 UNTIL C-PSUB > C-ROW-CTR.                                
037100         PERFORM 2400-SCALE-AND-PAGINATE.                                 
037200         PERFORM 2500-COMPANY-TOTAL.                                      
037300                                                                          
037400         MOVE ZERO TO C-ROW-CTR.                                          
037500         PERFORM 9000-READ.                                               
037600                                                                          
037700                                                                          
037800     2200-BUILD-PRODUCT-LIST.                                             
037900         PERFORM 2210-CHECK-ONE-PRODUCT                                   
038000             VARYING C-SUB FROM 1 BY 1                                    
038100                 UNTIL C-SUB > WS-PROD-COUNT.                             
038200                                                                          
038300                                                                          
038400     2210-CHECK-ONE-PRODUCT.                                              
038500         IF OWNT-COMPANY (C-SUB) = COMP-ID                                
038600             ADD 1 TO C-ROW-CTR                                           
038700             MOVE C-SUB TO PLST-PROD-SUB (C-ROW-CTR)                      
038800             MOVE ZERO TO PLST-AMOUNT (C-ROW-CTR)                         
038900         END-IF.                                                          
039000                                                                          
039100                                                                          
039200     2220-CALC-PAGE-COUNT.                                                
039300         DIVIDE C-ROW-CTR BY 10                                           
039400             GIVING WS-PAGE-COUNT                                         
039500             REMAINDER C-SUB.                                             
039600         IF C-SUB NOT = ZERO                                              
039700             ADD 1 TO WS-PAGE-COUNT                                       
039800         END-IF.                                                          
039900                                                                          
040000                                                                          
040100*    SPEC SHEET REF FROM THE ON-LINE INQUIRY PROGRAM'S PAGE-AT-A-         
040200*    TIME LIST FETCH - PAGE N OF THE PRODUCT LIST COVERS ROWS             
040300*    ((N-1)*10)+1 THROUGH THE LESSER OF N*10 OR THE LIST LENGTH,          
040400*    ONE TABLE ENTRY PER PAGE.  BUILT ONCE, THEN CONSULTED BY             
040500*    2300-SUM-AND-EMIT TO FORCE THE PAGE BREAK AT THE SLICE               
040600*    BOUNDARY INSTEAD OF LEAVING IT TO THE LINAGE COUNTER.                
040700     2450-BUILD-PAGE-BOUNDS.                                              
040800         PERFORM 2455-GET-SUBLIST-BOUNDS                                  
040900             VARYING WS-PAGE-NUM FROM 1 BY 1                              
041000                 UNTIL WS-PAGE-NUM > WS-PAGE-COUNT.                       
041100                                                                          
041200                                                                          
041300     2455-GET-SUBLIST-BOUNDS.                                             
041400         COMPUTE WS-START-INDEX =                                         
041500             ((WS-PAGE-NUM - 1) * 10) + 1.                                
041600         COMPUTE WS-END-INDEX = WS-PAGE-NUM * 10.                         
041700         IF WS-END-INDEX > C-ROW-CTR                                      
041800             MOVE C-ROW-CTR TO WS-END-INDEX                               
041900         END-IF.                                                          
042000         MOVE WS-START-INDEX TO PB-START-INDEX (WS-PAGE-NUM).             
042100         MOVE WS-END-INDEX TO PB-END-INDEX (WS-PAGE-NUM).                 
042200                                                                          
042300                                                                          
042400     2300-SUM-AND-EMIT.                                                   
042500         IF C-PSUB > PB-END-INDEX (WS-CUR-PAGE-NUM)                       
042600             ADD 1 TO WS-CUR-PAGE-NUM                                     
042700             PERFORM 9100-HEADING                                         
042800         END-IF.                                                          
042900                                                                          
043000         MOVE PLST-PROD-SUB (C-PSUB) TO C-SUB.                            
043100         MOVE ZERO TO WS-PROD-TOTAL.                                      
043200                                                                          
043300         PERFORM 2310-SUM-INVOICE-LINES                                   
043400             VARYING WS-IP-SUB FROM 1 BY 1                                
043500                 UNTIL WS-IP-SUB > WS-IP-CTR.                             
043600                                                                          
043700         MOVE WS-PROD-TOTAL TO PLST-AMOUNT (C-PSUB).                      
043800                                                                          
043900         MOVE T-PROD-NAME (C-SUB) TO O-PL-KEY.                            
044000         MOVE WS-PROD-TOTAL TO O-PL-AMOUNT.                               
044100                                                                          
044200         MOVE O-PL-KEY TO PL-KEY.                                         
044300         MOVE WS-PROD-TOTAL TO PL-AMOUNT.                                 
044400         WRITE PROFIT-LOSS-LINE.                                          
044500                                                                          
044600         WRITE PRTLINE                                                    
044700             FROM DETAIL-LINE                                             
044800                 AFTER ADVANCING 1 LINE                                   
044900                     AT EOP                                               
045000                         PERFORM 9100-HEADING.                            
045100                                                                          
045200                                                                          
045300     2310-SUM-INVOICE-LINES.                                              
045400         IF T-IP-PRODUCT-ID (WS-IP-SUB) = T-PROD-ID (C-SUB)               
045500             PERFORM 2320-CHECK-OWNERSHIP                                 
045600             IF LINE-IS-OWNED                                             
045700                 ADD T-IP-PROFIT-LOSS (WS-IP-SUB)                         
045800                     TO WS-PROD-TOTAL                                     
045900             END-IF                                                       
046000         END-IF.                                                          
046100                                                                          
046200                                                                          
046300*    CONFIRMS THE INVOICE-PRODUCT LINE CURRENTLY UNDER TEST               
046400*    BELONGS TO AN INVOICE OWNED BY THE COMPANY IN PROCESS - A            
046500*    PRODUCT CAN BE SOLD UNDER ANOTHER COMPANY'S INVOICE THROUGH          
046600*    A DATA ENTRY ERROR, AND THIS JOIN KEEPS THE PRODUCT TOTAL            
046700*    SCOPED TO THE COMPANY BEING REPORTED ON.                             
046800     2320-CHECK-OWNERSHIP.                                                
046900         SET LINE-NOT-OWNED TO TRUE.                                      
047000                                                                          
047100         PERFORM 2325-CHECK-ONE-INVOICE                                   
047200             VARYING WS-INV-SUB FROM 1 BY 1                               
047300                 UNTIL WS-INV-SUB > WS-INV-CTR                            
047400                     OR LINE-IS-OWNED.                                    
047500                                                                          
047600                                                                          
047700     2325-CHECK-ONE-INVOICE.                                              
047800         IF T-INV-ID (WS-INV-SUB) =                                       
047900             T-IP-INVOICE-ID (WS-IP-SUB)                                  
048000                 AND T-INV-COMPANY (WS-INV-SUB) = COMP-ID                 
048100                     SET LINE-IS-OWNED TO TRUE                            
048200         END-IF.                                                          
048300                                                                          
048400                                                                          
048500     2400-SCALE-AND-PAGINATE.                                             
048600         MOVE ZERO TO WS-MAX-AMOUNT.                                      
048700                                                                          
048800         PERFORM 2410-CHECK-ONE-ROW                                       
048900             VARYING C-PSUB FROM 1 BY 1                                   
049000                 UNTIL C-PSUB > C-ROW-CTR.                                
049100                                                                          
049200         IF C-ROW-CTR = ZERO                                              
049300             SET SCALE-NOT-COMPUTED TO TRUE                               
049400             MOVE ZERO TO WS-SCALE-NUM                                    
049500         ELSE                                                             
049600             SET SCALE-COMPUTED TO TRUE                                   
049700             COMPUTE WS-SCALE-NUM ROUNDED =                               
049800                 (WS-MAX-AMOUNT / 100) + 2                                
049900         END-IF.                                                          
050000                                                                          
050100         COMPUTE WS-YEAR-OPT-CTR =                                        
050200             WS-CURR-YEAR - WS-COMP-START-YEAR + 1.                       
050300         IF WS-YEAR-OPT-CTR < 1                                           
050400             MOVE 1 TO WS-YEAR-OPT-CTR                                    
050500         END-IF.                                                          
050600                                                                          
050700                                                                          
050800     2410-CHECK-ONE-ROW.                                                  
050900         IF PLST-AMOUNT (C-PSUB) > WS-MAX-AMOUNT                          
051000             MOVE PLST-AMOUNT (C-PSUB) TO WS-MAX-AMOUNT                   
051100         END-IF.                                                          
051200                                                                          
051300                                                                          
051400     2500-COMPANY-TOTAL.                                                  
051500         IF SCALE-NOT-COMPUTED                                            
051600             WRITE PRTLINE                                                
051700                 FROM SCALE-ERROR-LINE                                    
051800                     AFTER ADVANCING 2 LINES                              
051900                         AT EOP                                           
052000                             PERFORM 9100-HEADING                         
052100         ELSE                                                             
052200             MOVE C-ROW-CTR TO O-CT-PROD-CTR                              
052300             MOVE WS-SCALE-NUM TO O-CT-SCALE                              
052400             MOVE WS-PAGE-COUNT TO O-CT-PAGE-CTR                          
052500             MOVE WS-YEAR-OPT-CTR TO O-CT-YR-OPT-CTR                      
052600             WRITE PRTLINE                                                
052700                 FROM COTOTAL-LINE                                        
052800                     AFTER ADVANCING 2 LINES                              
052900                         AT EOP                                           
053000                             PERFORM 9100-HEADING                         
053100         END-IF.                                                          
053200                                                                          
053300                                                                          
053400     3000-CLOSING.                                                        
053500         CLOSE COMPANY-MASTER.                                            
053600         CLOSE PRODUCT-MASTER.                                            
053700         CLOSE INVOICE-MASTER.                                            
053800         CLOSE INVOICE-PROD-IN.                                           
053900         CLOSE PROFITLOSS-OUT.                                            
054000         CLOSE PRTOUT.                                                    
054100                                                                          
054200                                                                          
054300     9000-READ.                                                           
054400         READ COMPANY-MASTER                                              
054500             AT END                                                       
054600                 MOVE "NO" TO MORE-RECS.                                  
054700                                                                          
054800                                                                          
054900     9100-HEADING.                                                        
055000         ADD 1 TO C-PCTR.                                                 
055100         MOVE C-PCTR TO O-PCTR.                                           
055200                                                                          
055300         WRITE PRTLINE                                                    
055400             FROM COMPANY-TITLE                                           
055500                 AFTER ADVANCING PAGE.                                    
055600         WRITE PRTLINE                                                    
055700             FROM COLUMN-HEADING-1                                        
055800                 AFTER ADVANCING 2 LINES.                                 
055900         WRITE PRTLINE                                                    
056000             FROM BLANK-LINE                                              
056100                 AFTER ADVANCING 1 LINE.                                  
